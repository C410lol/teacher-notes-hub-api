000100******************************************************************
000200* Copybook:  CFPK0012
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      21/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE MEDIA FINAL - ARQUIVO DE
000600*            ENTRADA DO MAPA RESUMO (NTMEDFIN).
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    21/06/1991 EP  CR10002  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO MAPA RESUMO
001020*                            (NTMEDFIN).
001100*    10/10/1991 EP  CR10009  INCLUIDOS OS CAMPOS QT-FALTAS-MEDFIN
001200*                            E QT-FALTAS-COMP-MEDFIN.
001300******************************************************************
001400 01  REG-MEDFIN.
001500     03 NR-CHAMADA-MEDFIN        PIC 9(03).
001600     03 NM-ALUNO-MEDFIN          PIC X(33).
001700     03 VL-MEDIA-FINAL-MEDFIN    PIC 9(02)V99.
001800     03 QT-FALTAS-MEDFIN         PIC 9(03).
001900     03 QT-FALTAS-COMP-MEDFIN    PIC 9(03).
