000100******************************************************************
000200* Copybook:  CFPK0006
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE ALUNO DA CHAMADA - ARQUIVO
000600*            ALUNOS (ROL DA TURMA PARA A CADERNETA).
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001020*                            CADERNETA (NTCADFIN).
001100*    02/05/1994 EP  CR10052  CAMPO NR-CHAMADA-ALUNO PASSA A SER
001200*                            A CHAVE DE ORDENACAO DA TURMA, NAO
001210*                            MAIS O CODIGO ID-ALUNO.
001300*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 -
001400*                            NENHUM CAMPO DE DATA NESTE LAYOUT,
001410*                            SEM IMPACTO.
001500******************************************************************
001600 01  REG-ALUNO.
001700     03 ID-ALUNO                 PIC 9(05).
001800     03 NR-CHAMADA-ALUNO         PIC 9(03).
001900     03 NM-ALUNO                 PIC X(33).
