000100******************************************************************
000200* Copybook:  CFPK0005
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE CABECALHO DA CADERNETA
000600*            (TURMA / DISCIPLINA / BIMESTRE) - ARQUIVO CADERNETA.
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001020*                            CADERNETA (NTCADFIN).
001100*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 - O
001200*                            LAYOUT NAO TEM CAMPO DE DATA, SEM
001210*                            IMPACTO.
001300******************************************************************
001400 01  REG-CAD.
001500     03 CAD-TURMA                PIC X(10).
001600     03 CAD-DISCIPLINA           PIC X(15).
001700     03 CAD-BIMESTRE             PIC X(10).
