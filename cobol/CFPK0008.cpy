000100******************************************************************
000200* Copybook:  CFPK0008
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE PRESENCA - ARQUIVO PRESENCAS.
000600*            UM REGISTRO POR ALUNO POR TEMPO DE AULA.
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001020*                            CADERNETA (NTCADFIN).
001100*    30/01/1995 EP  CR10068  DOCUMENTADO QUE A AUSENCIA DE
001200*                            REGISTRO PARA UMA AULA SIGNIFICA
001300*                            "CHAMADA NAO REALIZADA" (VER
001310*                            NTCADFIN P230/P330), APOS A TABELA
001320*                            DE PRESENCAS PASSAR A SER CARREGADA
001330*                            EM MEMORIA.
001400******************************************************************
001500 01  REG-PRES.
001600     03 ID-AULA-PRES             PIC 9(05).
001700     03 NR-TEMPO-PRES            PIC 9(01).
001800     03 ID-ALUNO-PRES            PIC 9(05).
001900     03 IN-PRESENCA              PIC X(01).
002000         88 PRES-COMPARECEU      VALUE 'Y'.
002100         88 PRES-FALTOU          VALUE 'N'.
