000100******************************************************************
000200* Copybook:  CFPK0007
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE AULA - ARQUIVO AULAS DA
000600*            CADERNETA (DATA, QUANTIDADE DE TEMPOS, OBSERVACAO).
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001020*                            CADERNETA (NTCADFIN).
001100*    14/09/1994 RS  CR10060  INCLUIDA VISAO ALTERNATIVA COM A
001200*                            DATA QUEBRADA EM AAAA/MM/DD, PARA
001210*                            USO NA ORDENACAO PELO PROPRIO
001220*                            PROGRAMA (VIA SORT) E NO CABECALHO
001230*                            NO FORMATO DD/MM/AAAA.
001300*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 - A
001400*                            DATA JA ERA PIC 9(08) COM SECULO,
001410*                            SEM IMPACTO.
001500******************************************************************
001600 01  REG-AULA.
001700     03 ID-AULA                  PIC 9(05).
001800     03 DT-AULA                  PIC 9(08).
001900     03 QT-TEMPOS-AULA           PIC 9(01).
002000     03 OBS-AULA                 PIC X(100).

002200*    VISAO ALTERNATIVA DA DATA DA AULA, QUEBRADA POR COMPONENTE,
002300*    USADA PELA ROTINA QUE MONTA O CABECALHO NO FORMATO DD/MM/AAAA
002400*    DA SECAO DE FREQUENCIAS E DE OBSERVACOES.
002500 01  FILLER REDEFINES REG-AULA.
002600     03 FILLER                   PIC X(05).
002700     03 DT-AULA-AAAAMMDD.
002800         05 DT-AULA-AAAA          PIC 9(04).
002900         05 DT-AULA-MM            PIC 9(02).
003000         05 DT-AULA-DD            PIC 9(02).
003100     03 FILLER                   PIC X(101).
