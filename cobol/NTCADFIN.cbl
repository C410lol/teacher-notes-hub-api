000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NTCADFIN.
000300 AUTHOR.         EMERSON PINHEIRO.
000400 INSTALLATION.   COLEGIO NOSSA SENHORA DO CARMO - SETOR DE
000500                 PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.   14/06/1991.
000700 DATE-COMPILED.
000800 SECURITY.       USO RESTRITO AO SETOR ACADEMICO - NAO DISTRIBUIR
000900                 FORA DA SECRETARIA ESCOLAR.

001000******************************************************************
001100*    PROGRAMA:   NTCADFIN
001200*    FUNCAO:     FECHAMENTO DE CADERNETA (BIMESTRE) - LE OS
001300*                ARQUIVOS DE ALUNOS, AULAS, PRESENCAS, TRABALHOS,
001400*                NOTAS E PESOS DE UMA TURMA/DISCIPLINA/BIMESTRE E
001500*                EMITE O RELATORIO FINAL DA CADERNETA, COM AS
001600*                SECOES DE FREQUENCIAS, MEDIAS, OBSERVACOES DE
001700*                AULA E FERRAMENTAS DE AVALIACAO.
001800*    Tectonics:  cobc
001900******************************************************************
002000*    HISTORICO DE ALTERACOES
002100*    14/06/1991 EP  CR10001  PRIMEIRA VERSAO DO FECHAMENTO DE      CR10001
002200*                            CADERNETA.                            CR10001
002300*    02/09/1991 EP  CR10008  INCLUIDA SECAO DE OBSERVACOES DE      CR10008
002400*                            AULA.                                 CR10008
002500*    21/03/1992 EP  CR10015  AJUSTE NA SECAO DE FREQUENCIAS PARA   CR10015
002600*                            AULA DE MAIS DE UM TEMPO (UMA COLUNA  CR10015
002700*                            POR TEMPO, NAO SO POR DATA).          CR10015
002800*    11/11/1992 RS  CR10022  CORRIGIDO ARREDONDAMENTO DA MEDIA POR CR10022
002900*                            TIPO DE TRABALHO (ARREDONDAR PARA A   CR10022
003000*                            META METADE MAIS PROXIMA).            CR10022
003100*    05/02/1993 EP  CR10030  PESO DO TIPO DE TRABALHO PASSA A SER  CR10030
003200*                            LIDO DO ARQUIVO PESOS, NAO MAIS       CR10030
003300*                            FIXADO NO PROGRAMA.                   CR10030
003400*    19/08/1993 RS  CR10041  SECAO FERRAMENTAS DE AVALIACAO:       CR10041
003500*                            CORRIGIDO DESLOCAMENTO DA NOTA        CR10041
003600*                            QUANDO O ALUNO NAO TEM NOTA EM ALGUM  CR10041
003700*                            TRABALHO DO GRUPO (NOTA SEGUINTE      CR10041
003800*                            PASSA A OCUPAR A COLUNA LIVRE).       CR10041
003900*    02/05/1994 EP  CR10052  ORDENACAO DE ALUNOS PASSA A SER PELO  CR10052
004000*                            NUMERO DE CHAMADA.                    CR10052
004100*    14/09/1994 RS  CR10060  ORDENACAO DE AULAS E DE TRABALHOS     CR10060
004200*                            PASSA A SER FEITA PELO PROPRIO        CR10060
004300*                            PROGRAMA, VIA SORT.                   CR10060
004400*    30/01/1995 EP  CR10068  TABELAS DE PRESENCAS E DE NOTAS       CR10068
004500*                            CARREGADAS EM MEMORIA PARA ACELERAR   CR10068
004600*                            O FECHAMENTO.                         CR10068
004700*    08/06/1995 RS  CR10074  DOCUMENTADO O CASO DE TIPO DE         CR10074
004800*                            TRABALHO SEM NOTA LANCADA (QUANTIDADE CR10074
004900*                            ZERO) - MEDIA DO TIPO ASSUMIDA ZERO.  CR10074
005000*    17/11/1995 EP  CR10081  REVISAO GERAL DE COMENTARIOS.         CR10081
005100*    03/04/1996 RS  CR10090  TRAILER DE FIM DE JOB COM A CONTAGEM  CR10090
005200*                            DE REGISTROS LIDOS POR ARQUIVO E      CR10090
005300*                            ROTINA DE ERRO DE ARQUIVO UNIFICADA.  CR10090
005400*    22/10/1996 EP  CR10099  AJUSTE DE LARGURA DA COLUNA DE MEDIA  CR10099
005500*                            POR TIPO PARA ACOMPANHAR O LAYOUT     CR10099
005600*                            Z9.9.                                 CR10099
005700*    09/07/1997 RS  CR10107  CORRIGIDO CABECALHO DA SECAO          CR10107
005800*                            FERRAMENTAS DE AVALIACAO (LINHA DO    CR10107
005900*                            TIPO NAO ALINHAVA COM OS TRABALHOS).  CR10107
006000*    12/02/1998 EP  CR10114  REVISAO PARA RODAR NO SERVIDOR NOVO   CR10114
006100*                            DA SECRETARIA.                        CR10114
006200*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000. TODOS  CR19001
006300*                            OS CAMPOS DE DATA JA TRAZEM O SECULO  CR19001
006400*                            (PIC 9(08) NO FORMATO AAAAMMDD);      CR19001
006500*                            NENHUMA ROTINA USAVA JANELA DE 2      CR19001
006600*                            DIGITOS PARA O ANO.                   CR19001
006700*    18/01/1999 RS  CR19002  CONFIRMADO, APOS TESTE DE VIRADA DE   CR19002
006800*                            ANO, QUE NAO HA PENDENCIA DE AAAA.    CR19002
006900*    04/08/1999 EP  CR19010  PEQUENO AJUSTE NO TITULO DA SECAO DE  CR19010
007000*                            OBSERVACOES.                          CR19010
007100*    15/05/2001 RS  CR21004  TABELAS AMPLIADAS PARA COMPORTAR      CR21004
007200*                            TURMAS MAIORES (60 ALUNOS, 120 AULAS  CR21004
007300*                            E 120 TRABALHOS POR BIMESTRE).        CR21004
007400*    14/11/2003 EP  CR23015  PRES-TAB E NOTA-TAB ESTAVAM COM       CR23015
007500*    OCCURS 6000 - NAO DAVA PARA 60 ALUNOS X 120 AULAS X 2         CR23015
007600*    TEMPOS (14400 PRESENCAS) NEM PARA 60 ALUNOS X 120             CR23015
007700*    TRABALHOS (7200 NOTAS) COMO O CR21004 PROMETIA. CORRIGIDO     CR23015
007800*    PARA 14400/7200 - CONFIRMAR NOVA COMPILACAO ANTES DE          CR23015
007900*    FECHAR QUALQUER TURMA GRANDE.                                 CR23015
008000*    09/09/2003 EP  CR23007  ULTIMA REVISAO ANTES DA SUBSTITUICAO  CR23007
008100*                            DA CHAMADA EM PAPEL.                  CR23007
008200******************************************************************

008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.

008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*    ARQUIVOS DE ENTRADA DA TURMA/DISCIPLINA/BIMESTRE.  OS TRES    CR23007
008900*    ARQUIVOS COM SUFIXO -ORD (WKALUORD/WKAULORD/WKTRBORD) SAO     CR23007
009000*    SAIDA DO SORT DE P210/P220/P240 E NUNCA EXISTEM ANTES DO      CR23007
009100*    JOB RODAR - SAO CRIADOS E DESTRUIDOS PELO PROPRIO PASSO       CR23007
009200*    (CR10060).                                                    CR23007
009300     SELECT CADERNETA    ASSIGN TO 'CADERNETA'
009400                          ORGANIZATION IS LINE SEQUENTIAL
009500                          FILE STATUS IS WS-FS-CAD.

009600*    ARQUIVO MESTRE DE ALUNOS DA TURMA (CFPK0006) - GERADO PELA    CR23007
009700*    SECRETARIA ANTES DE RODAR O FECHAMENTO, NA MESMA COPY USADA   CR23007
009800*    POR NTALUCON/NTALULIS.                                        CR23007
009900     SELECT ALUNOS       ASSIGN TO 'ALUNOS'
010000                          ORGANIZATION IS LINE SEQUENTIAL
010100                          FILE STATUS IS WS-FS-ALU.

010200*    SAIDA DO SORT DE P210, NA ORDEM DE NUMERO DE CHAMADA.         CR23007
010300     SELECT ALUNOS-ORD   ASSIGN TO 'WKALUORD'
010400                          ORGANIZATION IS LINE SEQUENTIAL
010500                          FILE STATUS IS WS-FS-ALO.

010600*    ARQUIVO DE AULAS DADAS NO BIMESTRE (CFPK0007) - UM REGISTRO   CR23007
010700*    POR AULA, COM A QUANTIDADE DE TEMPOS E A OBSERVACAO, SE       CR23007
010800*    HOUVER.                                                       CR23007
010900     SELECT AULAS        ASSIGN TO 'AULAS'
011000                          ORGANIZATION IS LINE SEQUENTIAL
011100                          FILE STATUS IS WS-FS-AUL.

011200*    SAIDA DO SORT DE P220, NA ORDEM DE DATA DA AULA.              CR23007
011300     SELECT AULAS-ORD    ASSIGN TO 'WKAULORD'
011400                          ORGANIZATION IS LINE SEQUENTIAL
011500                          FILE STATUS IS WS-FS-AUO.

011600*    LANCAMENTOS DE PRESENCA/FALTA (CFPK0008) - UM REGISTRO POR    CR23007
011700*    ALUNO POR TEMPO DE AULA EM QUE HOUVE CHAMADA.                 CR23007
011800     SELECT PRESENCAS    ASSIGN TO 'PRESENCAS'
011900                          ORGANIZATION IS LINE SEQUENTIAL
012000                          FILE STATUS IS WS-FS-PRE.

012100*    FERRAMENTAS DE AVALIACAO DO BIMESTRE (CFPK0009) - PROVAS,     CR23007
012200*    TRABALHOS E LISTAS, CADA UM COM SEU TIPO E DATA DE ENTREGA.   CR23007
012300     SELECT TRABALHOS    ASSIGN TO 'TRABALHOS'
012400                          ORGANIZATION IS LINE SEQUENTIAL
012500                          FILE STATUS IS WS-FS-TRA.

012600*    SAIDA DO SORT DE P240, NA ORDEM DE DATA DE ENTREGA.           CR23007
012700     SELECT TRABALHOS-ORD ASSIGN TO 'WKTRBORD'
012800                          ORGANIZATION IS LINE SEQUENTIAL
012900                          FILE STATUS IS WS-FS-TRO.

013000*    NOTAS LANCADAS PELOS PROFESSORES (CFPK0010) - UM REGISTRO POR CR23007
013100*    ALUNO POR FERRAMENTA DE AVALIACAO JA CORRIGIDA.               CR23007
013200     SELECT NOTAS        ASSIGN TO 'NOTAS'
013300                          ORGANIZATION IS LINE SEQUENTIAL
013400                          FILE STATUS IS WS-FS-NOT.

013500*    PESO DE CADA TIPO DE TRABALHO NA MEDIA FINAL (CFPK0011) - UM  CR23007
013600*    REGISTRO POR TIPO, MANTIDO PELA COORDENACAO PEDAGOGICA.       CR23007
013700     SELECT PESOS        ASSIGN TO 'PESOS'
013800                          ORGANIZATION IS LINE SEQUENTIAL
013900                          FILE STATUS IS WS-FS-PES.

014000*    RELATORIO FINAL DA CADERNETA - REGISTRO UNICO, LARGURA        CR23007
014100*    VARIAVEL POR SECAO (VER REG-RELATORIO), GRAVADO COM           CR23007
014200*    WRITE ... (1:N) OU WRITE FROM CONFORME A SECAO.               CR23007
014300     SELECT RELATORIO    ASSIGN TO 'RELATORIO'
014400                          ORGANIZATION IS LINE SEQUENTIAL
014500                          FILE STATUS IS WS-FS-REL.

014600 DATA DIVISION.
014700 FILE SECTION.
014800*    CABECALHO DA CADERNETA (TURMA/DISCIPLINA/BIMESTRE) - UM SO    CR23007
014900*    REGISTRO                                                      CR23007
015000*    NO ARQUIVO, LIDO E DESCARTADO LOGO EM P100 (SO SERVE PARA O   CR23007
015100*    OPERADOR                                                      CR23007
015200*    CONFERIR QUE MONTOU O JOB PARA A TURMA CERTA).                CR23007
015300 FD  CADERNETA
015400     LABEL RECORD IS STANDARD.
015500     COPY CFPK0005.

015600*    ROSTER DE ALUNOS DA TURMA, NA ORDEM DO ARQUIVO (NAO           CR23007
015700*    NECESSARIAMENTE                                               CR23007
015800*    A ORDEM DE CHAMADA) - P210 REORDENA PELO SORT ANTES DE        CR23007
015900*    CARREGAR.                                                     CR23007
016000 FD  ALUNOS
016100     LABEL RECORD IS STANDARD.
016200     COPY CFPK0006.

016300*    REGISTRO DE ENTRADA/SAIDA DO SORT DE ALUNOS (P210).  MESMOS   CR23007
016400*    CAMPOS                                                        CR23007
016500*    DE CFPK0006, SEM O PREFIXO DA CASA PARA FICAR CLARO QUE E     CR23007
016600*    AREA DE                                                       CR23007
016700*    TRABALHO DO SORT, NAO O LAYOUT OFICIAL DO ARQUIVO.            CR23007
016800 SD  SD-ALUNOS.
016900*    REGISTRO DE TRABALHO DO SORT, COM SO OS CAMPOS QUE INTERESSAM CR23007
017000*    A CHAVE DE ORDENACAO E AO CARREGAMENTO POSTERIOR DE ALU-TAB - CR23007
017100*    NAO PRECISA REPETIR O LAYOUT COMPLETO DE CFPK0006 AQUI.       CR23007
017200 01  SD-REG-ALUNO.
017300     03 SD-ID-ALUNO               PIC 9(05).
017400     03 SD-NR-CHAMADA-ALUNO        PIC 9(03).
017500     03 SD-NM-ALUNO                PIC X(33).

017600 FD  ALUNOS-ORD
017700     LABEL RECORD IS STANDARD.
017800*    VISAO DO ARQUIVO WKALUORD (SAIDA DO SORT) NA ORDEM DE NUMERO  CR23007
017900*    DE CHAMADA - E O QUE P211 LE PARA MONTAR ALU-TAB.             CR23007
018000 01  OR-REG-ALUNO.
018100     03 OR-ID-ALUNO                PIC 9(05).
018200     03 OR-NR-CHAMADA-ALUNO        PIC 9(03).
018300     03 OR-NM-ALUNO                PIC X(33).

018400*    AULAS DADAS NO BIMESTRE, NA ORDEM DO ARQUIVO - P220 REORDENA  CR23007
018500*    PELA                                                          CR23007
018600*    DATA ANTES DE CARREGAR EM AULA-TAB.                           CR23007
018700 FD  AULAS
018800     LABEL RECORD IS STANDARD.
018900     COPY CFPK0007.

019000*    REGISTRO DE ENTRADA/SAIDA DO SORT DE AULAS (P220).            CR23007
019100 SD  SD-AULAS.
019200*    REGISTRO DE TRABALHO DO SORT DE AULAS, CHAVEADO POR DATA.     CR23007
019300 01  SD-REG-AULA.
019400     03 SD-ID-AULA                 PIC 9(05).
019500     03 SD-DT-AULA                 PIC 9(08).
019600     03 SD-QT-TEMPOS-AULA          PIC 9(01).
019700     03 SD-OBS-AULA                PIC X(100).

019800 FD  AULAS-ORD
019900     LABEL RECORD IS STANDARD.
020000*    VISAO DO ARQUIVO WKAULORD (SAIDA DO SORT) NA ORDEM DE DATA -  CR23007
020100*    E O QUE P221 LE PARA MONTAR AULA-TAB.                         CR23007
020200 01  OR-REG-AULA.
020300     03 OR-ID-AULA                 PIC 9(05).
020400     03 OR-DT-AULA                 PIC 9(08).
020500     03 OR-QT-TEMPOS-AULA          PIC 9(01).
020600     03 OR-OBS-AULA                PIC X(100).

020700*    LANCAMENTOS DE PRESENCA/FALTA DA TURMA.  NAO HA CHAVE DE      CR23007
020800*    ORDENACAO                                                     CR23007
020900*    EXIGIDA - P230 CARREGA DIRETO NA ORDEM DO ARQUIVO E A SECAO   CR23007
021000*    DE                                                            CR23007
021100*    FREQUENCIAS (P335) BUSCA POR SEARCH SEQUENCIAL EM PRES-TAB.   CR23007
021200 FD  PRESENCAS
021300     LABEL RECORD IS STANDARD.
021400     COPY CFPK0008.

021500*    FERRAMENTAS DE AVALIACAO (PROVAS, TRABALHOS, LISTAS) DA       CR23007
021600*    TURMA, NA                                                     CR23007
021700*    ORDEM DO ARQUIVO - P240 REORDENA PELA DATA DE ENTREGA ANTES   CR23007
021800*    DE                                                            CR23007
021900*    CARREGAR EM TRAB-TAB.                                         CR23007
022000 FD  TRABALHOS
022100     LABEL RECORD IS STANDARD.
022200     COPY CFPK0009.

022300*    REGISTRO DE ENTRADA/SAIDA DO SORT DE TRABALHOS (P240).        CR23007
022400 SD  SD-TRABALHOS.
022500*    REGISTRO DE TRABALHO DO SORT DE TRABALHOS, CHAVEADO PELA DATA CR23007
022600*    DE ENTREGA.                                                   CR23007
022700 01  SD-REG-TRAB.
022800     03 SD-ID-TRAB                 PIC 9(05).
022900     03 SD-TITULO-TRAB             PIC X(22).
023000     03 SD-TIPO-TRAB                PIC X(10).
023100     03 SD-DT-ENTREGA-TRAB         PIC 9(08).

023200 FD  TRABALHOS-ORD
023300     LABEL RECORD IS STANDARD.
023400*    VISAO DO ARQUIVO WKTRBORD (SAIDA DO SORT) NA ORDEM DE DATA DE CR23007
023500*    ENTREGA - E O QUE P241 LE PARA MONTAR TRAB-TAB.               CR23007
023600 01  OR-REG-TRAB.
023700     03 OR-ID-TRAB                 PIC 9(05).
023800     03 OR-TITULO-TRAB             PIC X(22).
023900     03 OR-TIPO-TRAB                PIC X(10).
024000     03 OR-DT-ENTREGA-TRAB         PIC 9(08).

024100*    NOTAS LANCADAS, UMA POR ALUNO POR TRABALHO - CARREGADAS       CR23007
024200*    DIRETO NA                                                     CR23007
024300*    ORDEM DO ARQUIVO POR P250 (CR10068), SEM SORT.                CR23007
024400 FD  NOTAS
024500     LABEL RECORD IS STANDARD.
024600     COPY CFPK0010.

024700*    PESO DE CADA TIPO DE TRABALHO NA MEDIA FINAL - SO OS TIPOS    CR23007
024800*    COM PESO                                                      CR23007
024900*    MAIOR QUE ZERO ENTRAM EM PESO-TAB (P260/P261), OS DEMAIS SAO  CR23007
025000*    IGNORADOS NO CALCULO MAS PERMANECEM NO ARQUIVO PARA           CR23007
025100*    HISTORICO.                                                    CR23007
025200 FD  PESOS
025300     LABEL RECORD IS STANDARD.
025400     COPY CFPK0011.

025500*    RELATORIO DE SAIDA DA CADERNETA FECHADA, EM QUATRO SECOES     CR23007
025600*    (FREQUENCIAS/MEDIAS/OBSERVACOES/FERRAMENTAS) SEGUIDAS DE UM   CR23007
025700*    TRAILER DE CONTAGEM (CR10090).                                CR23007
025800 FD  RELATORIO
025900     LABEL RECORD IS STANDARD.
026000 01  REG-RELATORIO                 PIC X(2676).

026100 WORKING-STORAGE SECTION.

026200*    STATUS DE ARQUIVO DE TODOS OS FICHEIROS DO PROGRAMA.          CR23007
026300 01  WS-ARQUIVO-STATUS.
026400     03 WS-FS-CAD                  PIC X(02).
026500         88 WS-FS-CAD-OK           VALUE '00'.
026600         88 WS-FS-CAD-EOF          VALUE '10'.
026700     03 WS-FS-ALU                  PIC X(02).
026800         88 WS-FS-ALU-OK           VALUE '00'.
026900         88 WS-FS-ALU-EOF          VALUE '10'.
027000     03 WS-FS-ALO                  PIC X(02).
027100         88 WS-FS-ALO-OK           VALUE '00'.
027200         88 WS-FS-ALO-EOF          VALUE '10'.
027300     03 WS-FS-AUL                  PIC X(02).
027400         88 WS-FS-AUL-OK           VALUE '00'.
027500         88 WS-FS-AUL-EOF          VALUE '10'.
027600     03 WS-FS-AUO                  PIC X(02).
027700         88 WS-FS-AUO-OK           VALUE '00'.
027800         88 WS-FS-AUO-EOF          VALUE '10'.
027900     03 WS-FS-PRE                  PIC X(02).
028000         88 WS-FS-PRE-OK           VALUE '00'.
028100         88 WS-FS-PRE-EOF          VALUE '10'.
028200     03 WS-FS-TRA                  PIC X(02).
028300         88 WS-FS-TRA-OK           VALUE '00'.
028400         88 WS-FS-TRA-EOF          VALUE '10'.
028500     03 WS-FS-TRO                  PIC X(02).
028600         88 WS-FS-TRO-OK           VALUE '00'.
028700         88 WS-FS-TRO-EOF          VALUE '10'.
028800     03 WS-FS-NOT                  PIC X(02).
028900         88 WS-FS-NOT-OK           VALUE '00'.
029000         88 WS-FS-NOT-EOF          VALUE '10'.
029100     03 WS-FS-PES                  PIC X(02).
029200         88 WS-FS-PES-OK           VALUE '00'.
029300         88 WS-FS-PES-EOF          VALUE '10'.
029400     03 WS-FS-REL                  PIC X(02).
029500         88 WS-FS-REL-OK           VALUE '00'.
029600     03 WS-NOME-ARQ-ERRO           PIC X(12).
029700     03 WS-FS-ERRO                 PIC X(02).
029800     03 FILLER                     PIC X(06).

029900*    CONTADORES DE REGISTROS CARREGADOS POR TABELA, EM 77-NIVEL,   CR23007
030000*    NO PADRAO DA CASA (VER NTNOTINC).  TODOS COMP POR SEREM       CR23007
030100*    APENAS CONTAGENS, NUNCA VALOR MONETARIO OU NOTA.              CR23007
030200 77  QT-ALUNOS                     PIC 9(03) COMP.
030300 77  QT-AULAS                      PIC 9(03) COMP.
030400 77  QT-PRESENCAS                  PIC 9(05) COMP.
030500 77  QT-TRABALHOS                  PIC 9(03) COMP.
030600 77  QT-NOTAS                      PIC 9(05) COMP.
030700 77  QT-PESOS                      PIC 9(02) COMP.
030800 77  QT-NOTAS-FILTRADAS            PIC 9(03) COMP.

030900*    TAMANHO DA LINHA DE RELATORIO MONTADA, EM 77-NIVEL (IDEM).    CR23007
031000 77  WS-TAM-LINHA                  PIC 9(05) COMP.

031100*    SUBSCRITOS, INDICES DE BUSCA E ACUMULADORES AUXILIARES -      CR23007
031200*    TODOS COMP POR SEREM APENAS POSICOES DE TABELA.               CR23007
031300 01  WS-CONTADORES COMP.
031400     03 WS-QT-COL-FREQ             PIC 9(03).
031500     03 WS-QT-COL-FERR             PIC 9(03).
031600     03 WS-JCOL                    PIC 9(03).
031700*    A PARTIR DAQUI OS CAMPOS SAO SUBSCRITOS DE TABELA (WS-IDX-*)  CR23007
031800*    E CHAVES DE BUSCA (WS-*-ID-BUSCA/WS-*-BUSCA) - OS DOIS        CR23007
031900*    PRIMEIROS (WS-QT-COL-FREQ/FERR) SAO CONTADORES DE COLUNA DO   CR23007
032000*    RELATORIO, NAO SUBSCRITOS DE TABELA.                          CR23007
032100     03 WS-IDX-ALU                 PIC 9(03).
032200     03 WS-IDX-AULA                PIC 9(03).
032300     03 WS-IDX-AULA2               PIC 9(03).
032400     03 WS-IDX-TEMPO               PIC 9(02).
032500     03 WS-IDX-TEMPO2              PIC 9(02).
032600     03 WS-IDX-TRAB                PIC 9(03).
032700     03 WS-IDX-TIPO                PIC 9(02).
032800     03 WS-IDX-NOTA                PIC 9(05).
032900     03 WS-IDX-FILT                PIC 9(03).
033000     03 WS-TRAB-ID-BUSCA           PIC 9(05).
033100     03 WS-ALUNO-ID-BUSCA          PIC 9(05).
033200     03 WS-AULA-ID-BUSCA           PIC 9(05).
033300     03 WS-TEMPO-BUSCA             PIC 9(01).
033400     03 WS-CONTADOR-LINHA-FREQ     PIC 9(03).
033500     03 FILLER                      PIC X(05) USAGE DISPLAY.

033600*    TABELA DE ALUNOS DA TURMA, EM ORDEM DE NUMERO DE CHAMADA.     CR23007
033700 01  ALU-TAB.
033800     03 ALU-OCORR OCCURS 60 TIMES.
033900         05 ALU-ID                 PIC 9(05).
034000         05 ALU-NUM                PIC 9(03).
034100         05 ALU-NOME               PIC X(33).
034200         05 FILLER                 PIC X(05).

034300*    TABELA DE AULAS DA TURMA, EM ORDEM DE DATA.                   CR23007
034400 01  AULA-TAB.
034500     03 AULA-OCORR OCCURS 120 TIMES
034600                   INDEXED BY IX-AULA.
034700         05 AULA-ID                PIC 9(05).
034800         05 AULA-DATA               PIC 9(08).
034900         05 AULA-QTD               PIC 9(01).
035000         05 AULA-OBS               PIC X(100).
035100         05 AULA-TEM-PRES          PIC X(01) VALUE 'N'.
035200         05 FILLER                 PIC X(05).

035300*    VISAO ALTERNATIVA DA DATA DE AULA NA TABELA, QUEBRADA POR     CR23007
035400*    COMPONENTE, PARA MONTAGEM DO ROTULO DD/MM/AAAA NO CABECALHO   CR23007
035500*    DA SECAO DE FREQUENCIAS.                                      CR23007
035600 01  AULA-DATA-COMP REDEFINES AULA-TAB.
035700     03 AULA-DC-OCORR OCCURS 120 TIMES.
035800         05 AULA-DC-ID             PIC 9(05).
035900         05 AULA-DC-AAAA           PIC 9(04).
036000         05 AULA-DC-MM             PIC 9(02).
036100         05 AULA-DC-DD             PIC 9(02).
036200         05 FILLER                 PIC X(106).

036300*    TABELA DE PRESENCAS LANCADAS PARA A TURMA.                    CR23007
036400 01  PRES-TAB.
036500     03 PRES-OCORR OCCURS 14400 TIMES
036600                   INDEXED BY IX-PRES.
036700         05 PRES-AULA-ID           PIC 9(05).
036800         05 PRES-TEMPO              PIC 9(01).
036900         05 PRES-ALUNO-ID          PIC 9(05).
037000         05 PRES-FLAG              PIC X(01).
037100         05 FILLER                 PIC X(02).

037200*    TABELA DE TRABALHOS (FERRAMENTAS DE AVALIACAO) DA TURMA, EM   CR23007
037300*    ORDEM DE DATA DE ENTREGA.                                     CR23007
037400 01  TRAB-TAB.
037500     03 TRAB-OCORR OCCURS 120 TIMES.
037600         05 TRAB-ID                PIC 9(05).
037700         05 TRAB-TITULO            PIC X(22).
037800         05 TRAB-TIPO              PIC X(10).
037900         05 TRAB-DATA               PIC 9(08).
038000         05 FILLER                 PIC X(05).

038100*    TABELA DE NOTAS LANCADAS PARA A TURMA.                        CR23007
038200 01  NOTA-TAB.
038300     03 NOTA-OCORR OCCURS 7200 TIMES.
038400         05 NOTA-TRAB-ID           PIC 9(05).
038500         05 NOTA-ALUNO-ID          PIC 9(05).
038600         05 NOTA-VALOR             PIC 9(02)V99.
038700         05 FILLER                 PIC X(02).

038800*    TABELA DE PESOS DOS TIPOS DE TRABALHO ATIVOS (PESO > 0), NA   CR23007
038900*    ORDEM EM QUE APARECEM NO ARQUIVO PESOS.                       CR23007
039000 01  PESO-TAB.
039100     03 PESO-OCORR OCCURS 10 TIMES.
039200         05 PESO-TIPO              PIC X(10).
039300         05 PESO-VALOR             PIC 9(02).
039400         05 FILLER                 PIC X(05).

039500*    LISTA DE NOTAS FILTRADAS PARA UM TRABALHO (WORK-GRADE-        CR23007
039600*    FILTER), NA ORDEM DE LEITURA DO ARQUIVO DE NOTAS.             CR23007
039700 01  NOTAS-FILTRADAS-TAB.
039800     03 NF-OCORR OCCURS 60 TIMES.
039900         05 NF-ALUNO-ID            PIC 9(05).
040000         05 NF-VALOR               PIC 9(02)V99.
040100     03 WS-NOTA-ACHADA             PIC X(01) VALUE 'N'.
040200         88 NOTA-FOI-ACHADA        VALUE 'S'.
040300     03 WS-NOTA-VALOR-ACHADA       PIC 9(02)V99.
040400     03 FILLER                     PIC X(05).

040500*    CAMPOS DE CALCULO DE MEDIA (GRADE-AVERAGING).  WS-NOTAS-      CR23007
040600*    SOMA/WS-NOTAS-QTDE SAO ZERADOS A CADA TIPO DE TRABALHO        CR23007
040700*    (DENTRO DE P440); WS-FINAL-SOMA E ZERADO A CADA ALUNO (EM     CR23007
040800*    P430) - NAO CONFUNDIR OS DOIS NIVEIS DE ACUMULADOR.           CR23007
040900 01  WS-MEDIA-CALC.
041000     03 WS-NOTAS-SOMA              PIC S9(06)V99.
041100     03 WS-NOTAS-QTDE              PIC 9(03) COMP.
041200     03 WS-MEDIA-TIPO-X2           PIC 9(03).
041300     03 WS-MEDIA-TIPO              PIC 9(02)V9.
041400     03 WS-FINAL-SOMA              PIC S9(06)V99.
041500     03 WS-FINAL-X2                PIC 9(03).
041600     03 WS-MEDIA-FINAL             PIC 9(02)V9.
041700     03 FILLER                     PIC X(05).

041800*    CAMPO DE MONTAGEM DA DATA NO FORMATO DD/MM/AAAA, USADO TANTO  CR23007
041900*    NO CABECALHO DE FREQUENCIAS (P311) QUANTO NA SECAO DE         CR23007
042000*    OBSERVACOES (P521) - AS DATAS JA CHEGAM QUEBRADAS EM          CR23007
042100*    AAAA/MM/DD PELA REDEFINES AULA-DATA-COMP, SO PRECISAM SER     CR23007
042200*    REMONTADAS NA ORDEM BRASILEIRA AQUI.                          CR23007
042300 01  WS-DATA-FMT.
042400     03 WS-DATA-FMT-DD             PIC 9(02).
042500     03 FILLER                     PIC X(01) VALUE '/'.
042600     03 WS-DATA-FMT-MM             PIC 9(02).
042700     03 FILLER                     PIC X(01) VALUE '/'.
042800     03 WS-DATA-FMT-AAAA           PIC 9(04).

042900*    LINHA DA SECAO 1 - FREQUENCIAS (CABECALHO E CORPO), EM        CR23007
043000*    FORMA LINEAR E EM FORMA DE TABELA DE COLUNAS (REDEFINES).     CR23007
043100 01  WS-LINHA-FREQ-FLAT            PIC X(2436) VALUE SPACES.
043200 01  WS-LINHA-FREQ REDEFINES WS-LINHA-FREQ-FLAT.
043300     03 FREQ-NUM                   PIC X(03).
043400     03 FREQ-ALUNO                 PIC X(33).
043500     03 FREQ-COL OCCURS 240 TIMES  PIC X(10).

043600*    LINHA DA SECAO 2 - MEDIAS (CABECALHO E CORPO).                CR23007
043700 01  WS-LINHA-MED-FLAT             PIC X(157) VALUE SPACES.
043800 01  WS-LINHA-MED REDEFINES WS-LINHA-MED-FLAT.
043900     03 MED-NUM                    PIC X(03).
044000     03 MED-ALUNO                  PIC X(33).
044100     03 MED-TIPO-COL OCCURS 10 TIMES PIC X(11).
044200     03 MED-FINAL-COL              PIC X(11).

044300*    LINHA DA SECAO 3 - OBSERVACOES DE AULA.  SO TEM FORMA LINEAR, CR23007
044400*    SEM REDEFINES EM COLUNAS, PORQUE ESTA SECAO NAO VARIA DE      CR23007
044500*    LARGURA POR TURMA (AO CONTRARIO DE FREQUENCIAS/MEDIAS/        CR23007
044600*    FERRAMENTAS, QUE TEM UMA COLUNA POR AULA/TIPO/TRABALHO).      CR23007
044700 01  WS-LINHA-OBS.
044800     03 OBS-DATA                   PIC X(10).
044900     03 OBS-TEXTO                  PIC X(100).
045000     03 FILLER                     PIC X(05).

045100*    LINHA DA SECAO 4 - FERRAMENTAS DE AVALIACAO (2 LINHAS DE      CR23007
045200*    CABECALHO E CORPO).                                           CR23007
045300 01  WS-LINHA-FERR-FLAT            PIC X(2676) VALUE SPACES.
045400 01  WS-LINHA-FERR REDEFINES WS-LINHA-FERR-FLAT.
045500     03 FERR-NUM                   PIC X(03).
045600     03 FERR-ALUNO                 PIC X(33).
045700     03 FERR-COL OCCURS 120 TIMES  PIC X(22).

045800*    EDICAO DE VALORES NUMERICOS PARA IMPRESSAO.                   CR23007
045900 01  WS-AREA-EDICAO.
046000*    CADA CAMPO DESTE GRUPO EDITA EXATAMENTE UM CAMPO              CR23007
046100*    COMP/NUMERICO                                                 CR23007
046200*    DA AREA DE TRABALHO PARA A FORMA IMPRESSA (ZERO SUPRIMIDO) -  CR23007
046300*    NAO HA CAMPO DE EDICAO REUTILIZADO ENTRE SECOES DIFERENTES,   CR23007
046400*    PARA EVITAR QUE UM MOVE ESQUECIDO DEIXE LIXO DE OUTRA SECAO.  CR23007
046500     03 WS-ED-MEDIA-TIPO           PIC Z9.9.
046600     03 WS-ED-MEDIA-FINAL          PIC Z9.9.
046700     03 WS-ED-NOTA-FERR            PIC Z9.99.
046800     03 WS-ED-CONTADOR             PIC ZZ9.
046900     03 WS-ED-TOTAL-ALU            PIC ZZ9.
047000     03 WS-ED-TOTAL-AULA           PIC ZZ9.
047100     03 WS-ED-TOTAL-TRAB           PIC ZZ9.
047200     03 WS-ED-TOTAL-NOTA           PIC ZZZZ9.
047300     03 WS-ED-TOTAL-PRES           PIC ZZZZ9.
047400     03 FILLER                     PIC X(05).

047500*    LINHA DE TRAILER DE FIM DE JOB.                               CR23007
047600 01  WS-LINHA-TRAILER.
047700*    TRAILER MONTADO SO COM ROTULO+VALOR EDITADO, EM UMA UNICA     CR23007
047800*    LINHA - NAO USA WS-AREA-EDICAO (OS CAMPOS TR-* SAO PIC X, JA  CR23007
047900*    RECEBEM O VALOR EDITADO DIRETO DE WS-ED-TOTAL-*).             CR23007
048000     03 FILLER                     PIC X(14) VALUE 'TOTAL ALUNOS: '.
048100     03 TR-ALUNOS                  PIC X(03).
048200     03 FILLER                     PIC X(14) VALUE '  TOTAL AULAS: '.
048300     03 TR-AULAS                   PIC X(03).
048400     03 FILLER                     PIC X(16) VALUE '  TOTAL TRABALHOS: '.
048500     03 TR-TRABALHOS               PIC X(03).
048600     03 FILLER                     PIC X(14) VALUE '  TOTAL NOTAS: '.
048700     03 TR-NOTAS                   PIC X(05).
048800     03 FILLER                     PIC X(19) VALUE '  TOTAL PRESENCAS: '.
048900     03 TR-PRESENCAS               PIC X(05).

049000 PROCEDURE DIVISION.

049100******************************************************************
049200*    PARAGRAFO PRINCIPAL.  TODO O RESTO DO PROGRAMA SO E           CR23007
049300*    ALCANCADO POR PERFORM, NUNCA POR QUEDA DE PARAGRAFO.          CR23007
049400******************************************************************
049500*    O PROGRAMA E TODO ORGANIZADO EM TRES PASSOS: ABRIR E LER O    CR23007
049600*    CABECALHO (P100), PROCESSAR A TURMA E GERAR O RELATORIO       CR23007
049700*    (P200) E FECHAR TUDO COM O TRAILER DE CONTAGEM (P900) - SEM   CR23007
049800*    ISSO NAO HA NENHUMA OUTRA ENTRADA NO PROGRAMA.                CR23007
049900 MAIN-PROCEDURE.
050000     PERFORM P100-INICIO THRU P100-INICIO-FIM.
050100     PERFORM P200-PROCESSA THRU P200-PROCESSA-FIM.
050200     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
050300     GOBACK.
050400 MAIN-PROCEDURE-FIM.

050500******************************************************************
050600*    P100 - ABERTURA DE ARQUIVOS E LEITURA DO CABECALHO DA         CR23007
050700*    CADERNETA (TURMA/DISCIPLINA/BIMESTRE).                        CR23007
050800******************************************************************
050900 P100-INICIO.
051000     DISPLAY 'NTCADFIN - FECHAMENTO DE CADERNETA - INICIO'.
051100*    A CADERNETA E ABERTA SO PARA CONFERIR O CABECALHO - NAO HA    CR23007
051200*    MAIS NENHUMA LEITURA DELA DEPOIS DESTE PARAGRAFO.             CR23007
051300     OPEN INPUT CADERNETA.
051400     IF NOT WS-FS-CAD-OK
051500         MOVE 'CADERNETA   ' TO WS-NOME-ARQ-ERRO
051600         MOVE WS-FS-CAD TO WS-FS-ERRO
051700         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
051800     END-IF.
051900*    SE O ARQUIVO ESTIVER VAZIO (AT END JA NA PRIMEIRA LEITURA), E CR23007
052000*    PORQUE O OPERADOR ESQUECEU DE GERAR A CADERNETA PARA ESTA     CR23007
052100*    TURMA - TRATA COMO ERRO DE ARQUIVO, NAO COMO CADERNETA VAZIA. CR23007
052200     READ CADERNETA
052300         AT END
052400             MOVE 'CADERNETA   ' TO WS-NOME-ARQ-ERRO
052500             MOVE '10' TO WS-FS-ERRO
052600             PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
052700     END-READ.
052800     CLOSE CADERNETA.
052900*    OS DEMAIS ARQUIVOS DE ENTRADA SO SAO ABERTOS AQUI; A LEITURA  CR23007
053000*    DE CADA UM ACONTECE NO PARAGRAFO DE CARGA CORRESPONDENTE      CR23007
053100*    (P210 EM DIANTE) - ISSO MANTEM P100 RESTRITO A ABERTURA.      CR23007
053200     OPEN INPUT PRESENCAS.
053300     OPEN INPUT NOTAS.
053400     OPEN INPUT PESOS.
053500     OPEN OUTPUT RELATORIO.
053600 P100-INICIO-FIM.
053700     EXIT.

053800******************************************************************
053900*    P200 - ROTEIRO PRINCIPAL DO FECHAMENTO.                       CR23007
054000******************************************************************
054100 P200-PROCESSA.
054200*    A ORDEM DESTES PERFORM NAO E ARBITRARIA: AS CARGAS (P210 A    CR23007
054300*    P260) TEM QUE TERMINAR ANTES DE QUALQUER SECAO DO RELATORIO   CR23007
054400*    (P300 EM DIANTE), POIS TODAS AS SECOES LEEM AS TABELAS EM     CR23007
054500*    MEMORIA, NUNCA OS ARQUIVOS DIRETO.                            CR23007
054600     PERFORM P210-CARREGA-ORDENA-ALUNOS
054700         THRU P210-CARREGA-ORDENA-ALUNOS-FIM.
054800     PERFORM P220-CARREGA-ORDENA-AULAS
054900         THRU P220-CARREGA-ORDENA-AULAS-FIM.
055000     PERFORM P230-CARREGA-PRESENCAS
055100         THRU P230-CARREGA-PRESENCAS-FIM.
055200     PERFORM P240-CARREGA-ORDENA-TRABALHOS
055300         THRU P240-CARREGA-ORDENA-TRABALHOS-FIM.
055400     PERFORM P250-CARREGA-NOTAS
055500         THRU P250-CARREGA-NOTAS-FIM.
055600     PERFORM P260-CARREGA-PESOS
055700         THRU P260-CARREGA-PESOS-FIM.
055800     PERFORM P300-SECAO-FREQUENCIAS
055900         THRU P300-SECAO-FREQUENCIAS-FIM.
056000     PERFORM P400-SECAO-MEDIAS
056100         THRU P400-SECAO-MEDIAS-FIM.
056200     PERFORM P500-SECAO-OBSERVACOES
056300         THRU P500-SECAO-OBSERVACOES-FIM.
056400     PERFORM P600-SECAO-FERRAMENTAS
056500         THRU P600-SECAO-FERRAMENTAS-FIM.
056600 P200-PROCESSA-FIM.
056700     EXIT.

056800******************************************************************
056900*    P210 - ORDENA O ARQUIVO DE ALUNOS PELO NUMERO DE CHAMADA E    CR23007
057000*    CARREGA A TABELA ALU-TAB.  (CR10052/CR10060)                  CR10052
057100******************************************************************
057200 P210-CARREGA-ORDENA-ALUNOS.
057300*    ZERA O CONTADOR ANTES DO SORT - SE O SORT FALHAR (SORT-RETURN CR23007
057400*    NOT = ZERO), P800 ENCERRA O JOB ANTES DE QUALQUER LEITURA,    CR23007
057500*    MAS                                                           CR23007
057600*    O CONTADOR JA ESTARIA CORRETO (ZERO) SE ISSO NAO ACONTECESSE. CR23007
057700     MOVE ZERO TO QT-ALUNOS.
057800     SORT SD-ALUNOS
057900         ON ASCENDING KEY SD-NR-CHAMADA-ALUNO
058000         USING ALUNOS
058100         GIVING ALUNOS-ORD.
058200*    SORT-RETURN E UM REGISTRO ESPECIAL DO COMPILADOR (NAO PRECISA CR23007
058300*    SER DECLARADO) - DIFERENTE DE ZERO SIGNIFICA QUE O PROPRIO    CR23007
058400*    SORT FALHOU (DISCO CHEIO, ARQUIVO DE TRABALHO SEM ESPACO),    CR23007
058500*    NAO QUE O ARQUIVO DE ENTRADA ESTA COM PROBLEMA.               CR23007
058600     IF SORT-RETURN NOT = ZERO
058700         MOVE 'ALUNOS      ' TO WS-NOME-ARQ-ERRO
058800         MOVE '90' TO WS-FS-ERRO
058900         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
059000     END-IF.
059100     OPEN INPUT ALUNOS-ORD.
059200     PERFORM P211-LE-ALUNO-ORD THRU P211-LE-ALUNO-ORD-FIM
059300         UNTIL WS-FS-ALO-EOF.
059400     CLOSE ALUNOS-ORD.
059500 P210-CARREGA-ORDENA-ALUNOS-FIM.
059600     EXIT.

059700*    LE UM REGISTRO DO ARQUIVO JA ORDENADO E EMPILHA EM ALU-TAB NA CR23007
059800*    POSICAO QT-ALUNOS - O INDICE DO VETOR PASSA A SER A PROPRIA   CR23007
059900*    ORDEM DE CHAMADA, O QUE SIMPLIFICA TODO O RESTO DO PROGRAMA.  CR23007
060000 P211-LE-ALUNO-ORD.
060100     READ ALUNOS-ORD
060200         AT END
060300             MOVE '10' TO WS-FS-ALO
060400         NOT AT END
060500             ADD 1 TO QT-ALUNOS
060600             MOVE OR-ID-ALUNO TO ALU-ID (QT-ALUNOS)
060700             MOVE OR-NR-CHAMADA-ALUNO TO ALU-NUM (QT-ALUNOS)
060800             MOVE OR-NM-ALUNO TO ALU-NOME (QT-ALUNOS)
060900     END-READ.
061000 P211-LE-ALUNO-ORD-FIM.
061100     EXIT.

061200******************************************************************
061300*    P220 - ORDENA O ARQUIVO DE AULAS PELA DATA E CARREGA A        CR10052
061400*    TABELA AULA-TAB.  (CR10060)                                   CR10060
061500******************************************************************
061600 P220-CARREGA-ORDENA-AULAS.
061700     MOVE ZERO TO QT-AULAS.
061800     SORT SD-AULAS
061900         ON ASCENDING KEY SD-DT-AULA
062000         USING AULAS
062100         GIVING AULAS-ORD.
062200     IF SORT-RETURN NOT = ZERO
062300         MOVE 'AULAS       ' TO WS-NOME-ARQ-ERRO
062400         MOVE '90' TO WS-FS-ERRO
062500         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
062600     END-IF.
062700     OPEN INPUT AULAS-ORD.
062800     PERFORM P221-LE-AULA-ORD THRU P221-LE-AULA-ORD-FIM
062900         UNTIL WS-FS-AUO-EOF.
063000     CLOSE AULAS-ORD.
063100 P220-CARREGA-ORDENA-AULAS-FIM.
063200     EXIT.

063300*    LE UM REGISTRO DE AULA JA ORDENADO POR DATA E EMPILHA EM      CR23007
063400*    AULA-TAB.                                                     CR23007
063500*    AULA-TEM-PRES COMECA SEMPRE 'N' - SO VIRA 'Y' SE ALGUM        CR23007
063600*    REGISTRO                                                      CR23007
063700*    DE PRESENCA CITAR ESSA AULA (VER P232).                       CR23007
063800 P221-LE-AULA-ORD.
063900     READ AULAS-ORD
064000         AT END
064100             MOVE '10' TO WS-FS-AUO
064200         NOT AT END
064300             ADD 1 TO QT-AULAS
064400             MOVE OR-ID-AULA TO AULA-ID (QT-AULAS)
064500             MOVE OR-DT-AULA TO AULA-DATA (QT-AULAS)
064600             MOVE OR-QT-TEMPOS-AULA TO AULA-QTD (QT-AULAS)
064700             MOVE OR-OBS-AULA TO AULA-OBS (QT-AULAS)
064800             MOVE 'N' TO AULA-TEM-PRES (QT-AULAS)
064900     END-READ.
065000 P221-LE-AULA-ORD-FIM.
065100     EXIT.

065200******************************************************************
065300*    P230 - CARREGA A TABELA DE PRESENCAS E MARCA, EM AULA-TAB,    CR10060
065400*    QUAIS AULAS TIVERAM CHAMADA REALIZADA.  UMA AULA SEM NENHUM   CR10060
065500*    REGISTRO DE PRESENCA FICA COM CELULAS EM BRANCO PARA TODOS    CR10060
065600*    OS ALUNOS NA SECAO DE FREQUENCIAS.                            CR10060
065700******************************************************************
065800 P230-CARREGA-PRESENCAS.
065900     MOVE ZERO TO QT-PRESENCAS.
066000     PERFORM P231-LE-PRESENCA THRU P231-LE-PRESENCA-FIM
066100         UNTIL WS-FS-PRE-EOF.
066200     CLOSE PRESENCAS.
066300 P230-CARREGA-PRESENCAS-FIM.
066400     EXIT.

066500*    LE UM LANCAMENTO DE PRESENCA/FALTA (SEM ORDEM EXIGIDA) E      CR23007
066600*    EMPILHA                                                       CR23007
066700*    EM PRES-TAB.  A CADA LEITURA, TAMBEM MARCA A AULA             CR23007
066800*    CORRESPONDENTE                                                CR23007
066900*    COMO TENDO CHAMADA REALIZADA (P232) - E ASSIM QUE O PROGRAMA  CR23007
067000*    DISTINGUE 'FALTOU' DE 'NAO HOUVE CHAMADA NESSE TEMPO'.        CR23007
067100 P231-LE-PRESENCA.
067200     READ PRESENCAS
067300         AT END
067400             MOVE '10' TO WS-FS-PRE
067500         NOT AT END
067600             ADD 1 TO QT-PRESENCAS
067700             MOVE ID-AULA-PRES TO PRES-AULA-ID (QT-PRESENCAS)
067800             MOVE NR-TEMPO-PRES TO PRES-TEMPO (QT-PRESENCAS)
067900             MOVE ID-ALUNO-PRES TO PRES-ALUNO-ID (QT-PRESENCAS)
068000             MOVE IN-PRESENCA TO PRES-FLAG (QT-PRESENCAS)
068100             MOVE ID-AULA-PRES TO WS-AULA-ID-BUSCA
068200             PERFORM P232-MARCA-AULA-TEM-PRES
068300                 THRU P232-MARCA-AULA-TEM-PRES-FIM
068400     END-READ.
068500 P231-LE-PRESENCA-FIM.
068600     EXIT.

068700*    SEARCH SEQUENCIAL EM AULA-OCORR PELO ID DA AULA DO LANCAMENTO CR23007
068800*    DE                                                            CR23007
068900*    PRESENCA.  COMO AULA-TAB E PEQUENA (NO MAXIMO 120 LINHAS),    CR23007
069000*    NAO SE                                                        CR23007
069100*    JUSTIFICA SEARCH ALL - A TABELA NAO ESTA ORDENADA POR ID, E   CR23007
069200*    SIM                                                           CR23007
069300*    POR DATA (CR10060), ENTAO SEARCH ALL NEM SERIA VALIDO AQUI.   CR23007
069400 P232-MARCA-AULA-TEM-PRES.
069500     SET IX-AULA TO 1.
069600     SEARCH AULA-OCORR
069700         WHEN AULA-ID (IX-AULA) = WS-AULA-ID-BUSCA
069800             MOVE 'Y' TO AULA-TEM-PRES (IX-AULA)
069900     END-SEARCH.
070000 P232-MARCA-AULA-TEM-PRES-FIM.
070100     EXIT.

070200******************************************************************
070300*    P240 - ORDENA O ARQUIVO DE TRABALHOS PELA DATA DE ENTREGA E   CR10060
070400*    CARREGA A TABELA TRAB-TAB.  (CR10060)                         CR10060
070500******************************************************************
070600 P240-CARREGA-ORDENA-TRABALHOS.
070700     MOVE ZERO TO QT-TRABALHOS.
070800     SORT SD-TRABALHOS
070900         ON ASCENDING KEY SD-DT-ENTREGA-TRAB
071000         USING TRABALHOS
071100         GIVING TRABALHOS-ORD.
071200     IF SORT-RETURN NOT = ZERO
071300         MOVE 'TRABALHOS   ' TO WS-NOME-ARQ-ERRO
071400         MOVE '90' TO WS-FS-ERRO
071500         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
071600     END-IF.
071700     OPEN INPUT TRABALHOS-ORD.
071800     PERFORM P241-LE-TRABALHO-ORD THRU P241-LE-TRABALHO-ORD-FIM
071900         UNTIL WS-FS-TRO-EOF.
072000     CLOSE TRABALHOS-ORD.
072100 P240-CARREGA-ORDENA-TRABALHOS-FIM.
072200     EXIT.

072300*    LE UM REGISTRO DE TRABALHO JA ORDENADO POR DATA DE ENTREGA E  CR23007
072400*    EMPILHA EM TRAB-TAB.                                          CR23007
072500 P241-LE-TRABALHO-ORD.
072600     READ TRABALHOS-ORD
072700         AT END
072800             MOVE '10' TO WS-FS-TRO
072900         NOT AT END
073000             ADD 1 TO QT-TRABALHOS
073100             MOVE OR-ID-TRAB TO TRAB-ID (QT-TRABALHOS)
073200             MOVE OR-TITULO-TRAB TO TRAB-TITULO (QT-TRABALHOS)
073300             MOVE OR-TIPO-TRAB TO TRAB-TIPO (QT-TRABALHOS)
073400             MOVE OR-DT-ENTREGA-TRAB TO TRAB-DATA (QT-TRABALHOS)
073500     END-READ.
073600 P241-LE-TRABALHO-ORD-FIM.
073700     EXIT.

073800******************************************************************
073900*    P250 - CARREGA A TABELA DE NOTAS LANCADAS.                    CR10060
074000******************************************************************
074100 P250-CARREGA-NOTAS.
074200     MOVE ZERO TO QT-NOTAS.
074300     PERFORM P251-LE-NOTA THRU P251-LE-NOTA-FIM
074400         UNTIL WS-FS-NOT-EOF.
074500     CLOSE NOTAS.
074600 P250-CARREGA-NOTAS-FIM.
074700     EXIT.

074800*    LE UM LANCAMENTO DE NOTA E EMPILHA EM NOTA-TAB, NA ORDEM EM   CR23007
074900*    QUE                                                           CR23007
075000*    FOI DIGITADO (CR10068 - NUNCA ORDENAR ESTE ARQUIVO, A         CR23007
075100*    SECRETARIA                                                    CR23007
075200*    CONFERE LANCAMENTO POR LANCAMENTO NA ORDEM DE DIGITACAO       CR23007
075300*    QUANDO                                                        CR23007
075400*    HA RECLAMACAO DE ALUNO).                                      CR23007
075500 P251-LE-NOTA.
075600     READ NOTAS
075700         AT END
075800             MOVE '10' TO WS-FS-NOT
075900         NOT AT END
076000             ADD 1 TO QT-NOTAS
076100             MOVE ID-TRAB-NOTA TO NOTA-TRAB-ID (QT-NOTAS)
076200             MOVE ID-ALUNO-NOTA TO NOTA-ALUNO-ID (QT-NOTAS)
076300             MOVE VL-NOTA TO NOTA-VALOR (QT-NOTAS)
076400     END-READ.
076500 P251-LE-NOTA-FIM.
076600     EXIT.

076700******************************************************************
076800*    P260 - CARREGA A TABELA DE PESOS, MANTENDO SO OS TIPOS DE     CR10060
076900*    TRABALHO ATIVOS (PESO MAIOR QUE ZERO), NA ORDEM DO ARQUIVO.   CR10060
077000******************************************************************
077100 P260-CARREGA-PESOS.
077200     MOVE ZERO TO QT-PESOS.
077300     PERFORM P261-LE-PESO THRU P261-LE-PESO-FIM
077400         UNTIL WS-FS-PES-EOF.
077500     CLOSE PESOS.
077600 P260-CARREGA-PESOS-FIM.
077700     EXIT.

077800*    LE UM PESO E SO EMPILHA EM PESO-TAB QUANDO O PESO E MAIOR QUE CR23007
077900*    ZERO - TIPOS DE TRABALHO DESATIVADOS (PESO ZERADO) NAO ENTRAM CR23007
078000*    NAS SECOES DE MEDIAS E FERRAMENTAS, MAS CONTINUAM NO ARQUIVO  CR23007
078100*    PESOS PARA HISTORICO (NAO CONFUNDIR COM EXCLUSAO).            CR23007
078200 P261-LE-PESO.
078300     READ PESOS
078400         AT END
078500             MOVE '10' TO WS-FS-PES
078600         NOT AT END
078700             IF VL-PESO OF REG-PESO > ZERO
078800                 ADD 1 TO QT-PESOS
078900                 MOVE TIPO-PESO TO PESO-TIPO (QT-PESOS)
079000                 MOVE VL-PESO TO PESO-VALOR (QT-PESOS)
079100             END-IF
079200     END-READ.
079300 P261-LE-PESO-FIM.
079400     EXIT.

079500******************************************************************
079600*    P300 - SECAO 1 - FREQUENCIAS.                                 CR10060
079700******************************************************************
079800*    O ROTULO DA SECAO SAI NUMA LINHA PROPRIA, CURTA (SO O TEXTO), CR23007
079900*    ANTES DO CABECALHO DE COLUNAS - NAO ENTRA NA CONTAGEM DE      CR23007
080000*    WS-TAM-LINHA, QUE E CALCULADA SO DENTRO DE P310.              CR23007
080100 P300-SECAO-FREQUENCIAS.
080200     MOVE SPACES TO REG-RELATORIO.
080300     MOVE 'FREQUENCIAS' TO REG-RELATORIO (1:11).
080400     WRITE REG-RELATORIO (1:11).
080500     PERFORM P310-CABECALHO-FREQ THRU P310-CABECALHO-FREQ-FIM.
080600     PERFORM P320-CORPO-FREQ THRU P320-CORPO-FREQ-FIM.
080700 P300-SECAO-FREQUENCIAS-FIM.
080800     EXIT.

080900 P310-CABECALHO-FREQ.
081000     MOVE SPACES TO WS-LINHA-FREQ-FLAT.
081100     MOVE 'Nº ' TO FREQ-NUM.
081200     MOVE 'Aluno' TO FREQ-ALUNO.
081300     MOVE 1 TO WS-JCOL.
081400     PERFORM P311-CAB-FREQ-AULA THRU P311-CAB-FREQ-AULA-FIM
081500         VARYING WS-IDX-AULA FROM 1 BY 1
081600         UNTIL WS-IDX-AULA > QT-AULAS.
081700*    WS-JCOL TERMINA UMA POSICAO ALEM DA ULTIMA COLUNA GRAVADA     CR23007
081800*    (P312                                                         CR23007
081900*    SEMPRE FAZ ADD 1 DEPOIS DE GRAVAR), POR ISSO SUBTRAI 1 PARA   CR23007
082000*    SABER QUANTAS COLUNAS REALMENTE FORAM USADAS.                 CR23007
082100     COMPUTE WS-QT-COL-FREQ = WS-JCOL - 1.
082200*    36 = LARGURA FIXA DE FREQ-NUM + FREQ-ALUNO; 10 = LARGURA DE   CR23007
082300*    CADA COLUNA DE AULA (FREQ-COL) - SO GRAVA ATE O FIM DA ULTIMA CR23007
082400*    COLUNA REALMENTE USADA, NUNCA O TAMANHO TOTAL DA TABELA.      CR23007
082500     COMPUTE WS-TAM-LINHA = 36 + (WS-QT-COL-FREQ * 10).
082600     WRITE REG-RELATORIO FROM WS-LINHA-FREQ-FLAT (1:WS-TAM-LINHA).
082700 P310-CABECALHO-FREQ-FIM.
082800     EXIT.

082900*    MONTA O ROTULO DD/MM/AAAA DE UMA AULA NO CABECALHO, REPETIDO  CR23007
083000*    UMA VEZ POR TEMPO DE AULA (P312) - UMA AULA DE 2 TEMPOS OCUPA CR23007
083100*    2 COLUNAS IGUAIS NO RELATORIO.                                CR23007
083200 P311-CAB-FREQ-AULA.
083300     MOVE AULA-DC-AAAA (WS-IDX-AULA) TO WS-DATA-FMT-AAAA.
083400     MOVE AULA-DC-MM (WS-IDX-AULA) TO WS-DATA-FMT-MM.
083500     MOVE AULA-DC-DD (WS-IDX-AULA) TO WS-DATA-FMT-DD.
083600     PERFORM P312-CAB-FREQ-TEMPO THRU P312-CAB-FREQ-TEMPO-FIM
083700         VARYING WS-IDX-TEMPO FROM 1 BY 1
083800         UNTIL WS-IDX-TEMPO > AULA-QTD (WS-IDX-AULA).
083900 P311-CAB-FREQ-AULA-FIM.
084000     EXIT.

084100*    UMA COLUNA DE CABECALHO POR TEMPO DE AULA; WS-JCOL AVANCA A   CR23007
084200*    CADA CHAMADA E SOBE JUNTO COM P332 NO CORPO, MANTENDO AS DUAS CR23007
084300*    SECOES ALINHADAS COLUNA A COLUNA.                             CR23007
084400 P312-CAB-FREQ-TEMPO.
084500     MOVE WS-DATA-FMT TO FREQ-COL (WS-JCOL).
084600     ADD 1 TO WS-JCOL.
084700 P312-CAB-FREQ-TEMPO-FIM.
084800     EXIT.

084900*    SO UM PERFORM VARYING - O CORPO NAO PRECISA DE NENHUM         CR23007
085000*    ACUMULADOR PROPRIO, TUDO O QUE PRECISA (WS-TAM-LINHA,         CR23007
085100*    WS-JCOL) JA FOI DEIXADO PRONTO PELO CABECALHO (P310).         CR23007
085200 P320-CORPO-FREQ.
085300     PERFORM P330-LINHA-ALUNO-FREQ THRU P330-LINHA-ALUNO-FREQ-FIM
085400         VARYING WS-IDX-ALU FROM 1 BY 1
085500         UNTIL WS-IDX-ALU > QT-ALUNOS.
085600 P320-CORPO-FREQ-FIM.
085700     EXIT.

085800*    UMA LINHA DE FREQUENCIA POR ALUNO, NA MESMA ORDEM DE CHAMADA  CR23007
085900*    USADA NO CABECALHO (WS-IDX-ALU) - GARANTE QUE A LINHA N DO    CR23007
086000*    CORPO CORRESPONDE AO ALUNO DE NUMERO DE CHAMADA N.            CR23007
086100 P330-LINHA-ALUNO-FREQ.
086200     MOVE SPACES TO WS-LINHA-FREQ-FLAT.
086300     MOVE WS-IDX-ALU TO WS-ED-CONTADOR.
086400     MOVE WS-ED-CONTADOR TO FREQ-NUM.
086500     MOVE ALU-NOME (WS-IDX-ALU) TO FREQ-ALUNO.
086600     MOVE 1 TO WS-JCOL.
086700     PERFORM P331-LINHA-ALUNO-FREQ-AULA
086800         THRU P331-LINHA-ALUNO-FREQ-AULA-FIM
086900         VARYING WS-IDX-AULA2 FROM 1 BY 1
087000         UNTIL WS-IDX-AULA2 > QT-AULAS.
087100     WRITE REG-RELATORIO FROM WS-LINHA-FREQ-FLAT (1:WS-TAM-LINHA).
087200 P330-LINHA-ALUNO-FREQ-FIM.
087300     EXIT.

087400*    PERCORRE AS AULAS NA MESMA ORDEM DO CABECALHO, ABRINDO UMA    CR23007
087500*    CELULA POR TEMPO DE AULA EM P332.                             CR23007
087600 P331-LINHA-ALUNO-FREQ-AULA.
087700     PERFORM P332-LINHA-ALUNO-FREQ-TEMPO
087800         THRU P332-LINHA-ALUNO-FREQ-TEMPO-FIM
087900         VARYING WS-IDX-TEMPO2 FROM 1 BY 1
088000         UNTIL WS-IDX-TEMPO2 > AULA-QTD (WS-IDX-AULA2).
088100 P331-LINHA-ALUNO-FREQ-AULA-FIM.
088200     EXIT.

088300*    SE A AULA NUNCA TEVE CHAMADA (AULA-TEM-PRES = 'N'), A CELULA  CR23007
088400*    FICA EM BRANCO - SO BUSCA EM PRES-TAB (P335) QUANDO HOUVE     CR23007
088500*    CHAMADA NAQUELA AULA, PARA NAO IMPRIMIR 'F' INDEVIDO.         CR23007
088600 P332-LINHA-ALUNO-FREQ-TEMPO.
088700     IF AULA-TEM-PRES (WS-IDX-AULA2) = 'Y'
088800         MOVE AULA-ID (WS-IDX-AULA2) TO WS-AULA-ID-BUSCA
088900         MOVE WS-IDX-TEMPO2 TO WS-TEMPO-BUSCA
089000         MOVE ALU-ID (WS-IDX-ALU) TO WS-ALUNO-ID-BUSCA
089100         PERFORM P335-BUSCA-PRESENCA THRU P335-BUSCA-PRESENCA-FIM
089200     END-IF.
089300     ADD 1 TO WS-JCOL.
089400 P332-LINHA-ALUNO-FREQ-TEMPO-FIM.
089500     EXIT.

089600 P335-BUSCA-PRESENCA.
089700*    SEARCH LINEAR COMUM (NAO INDEXADO POR CHAVE COMPOSTA) - A     CR23007
089800*    TABELA DE PRESENCAS PODE TER VARIAS LINHAS POR AULA (UMA POR  CR23007
089900*    TEMPO), POR ISSO A BUSCA PRECISA DOS TRES CRITERIOS JUNTOS.   CR23007
090000     SET IX-PRES TO 1.
090100     SEARCH PRES-OCORR
090200         WHEN PRES-AULA-ID (IX-PRES) = WS-AULA-ID-BUSCA
090300            AND PRES-TEMPO (IX-PRES) = WS-TEMPO-BUSCA
090400            AND PRES-ALUNO-ID (IX-PRES) = WS-ALUNO-ID-BUSCA
090500             IF PRES-FLAG (IX-PRES) = 'Y'
090600                 MOVE 'C' TO FREQ-COL (WS-JCOL) (1:1)
090700             ELSE
090800                 MOVE 'F' TO FREQ-COL (WS-JCOL) (1:1)
090900             END-IF
091000     END-SEARCH.
091100 P335-BUSCA-PRESENCA-FIM.
091200     EXIT.

091300******************************************************************
091400*    P400 - SECAO 2 - MEDIAS.  APLICA AS REGRAS DE GRADE-          CR10060
091500*    AVERAGING E DE WORK-GRADE-FILTER (P450 EM DIANTE) PARA        CR10060
091600*    OBTER, POR TIPO DE TRABALHO ATIVO, A MEDIA ARREDONDADA PARA   CR10060
091700*    A META METADE MAIS PROXIMA, E A MEDIA FINAL PONDERADA.        CR10060
091800******************************************************************
091900*    MESMO PADRAO DE ROTULO-EM-LINHA-PROPRIA DE P300 - AS QUATRO   CR23007
092000*    SECOES DO RELATORIO SEGUEM ESTA MESMA ABERTURA.               CR23007
092100 P400-SECAO-MEDIAS.
092200     MOVE SPACES TO REG-RELATORIO.
092300     MOVE 'MEDIAS' TO REG-RELATORIO (1:6).
092400     WRITE REG-RELATORIO (1:6).
092500     PERFORM P410-CABECALHO-MEDIAS THRU P410-CABECALHO-MEDIAS-FIM.
092600     PERFORM P420-CORPO-MEDIAS THRU P420-CORPO-MEDIAS-FIM.
092700 P400-SECAO-MEDIAS-FIM.
092800     EXIT.

092900*    UMA COLUNA POR TIPO DE TRABALHO ATIVO (P411), MAIS A COLUNA   CR23007
093000*    FIXA 'MEDIA' NO FIM - SEM COLUNA VARIAVEL POR TRABALHO, AO    CR23007
093100*    CONTRARIO DA SECAO DE FERRAMENTAS (P610).                     CR23007
093200 P410-CABECALHO-MEDIAS.
093300     MOVE SPACES TO WS-LINHA-MED-FLAT.
093400     MOVE 'Nº ' TO MED-NUM.
093500     MOVE 'Aluno' TO MED-ALUNO.
093600     PERFORM P411-CAB-MEDIAS-TIPO THRU P411-CAB-MEDIAS-TIPO-FIM
093700         VARYING WS-IDX-TIPO FROM 1 BY 1
093800         UNTIL WS-IDX-TIPO > QT-PESOS.
093900*    A COLUNA MEDIA E SEMPRE A ULTIMA, INDEPENDENTE DE QUANTOS     CR23007
094000*    TIPOS DE TRABALHO ESTAO ATIVOS NO BIMESTRE.                   CR23007
094100     MOVE 'MEDIA' TO MED-FINAL-COL.
094200     WRITE REG-RELATORIO FROM WS-LINHA-MED-FLAT.
094300 P410-CABECALHO-MEDIAS-FIM.
094400     EXIT.

094500*    ROTULO DE CADA COLUNA DE MEDIA E O NOME DO TIPO DE TRABALHO,  CR23007
094600*    NA ORDEM EM QUE OS PESOS FORAM CARREGADOS (P260/P261).        CR23007
094700 P411-CAB-MEDIAS-TIPO.
094800     MOVE PESO-TIPO (WS-IDX-TIPO) TO MED-TIPO-COL (WS-IDX-TIPO).
094900 P411-CAB-MEDIAS-TIPO-FIM.
095000     EXIT.

095100*    AO CONTRARIO DO CORPO DE FREQUENCIAS, AQUI NAO HA LARGURA     CR23007
095200*    VARIAVEL DE LINHA PARA PROPAGAR - WS-LINHA-MED JA TEM         CR23007
095300*    LARGURA FIXA (UMA COLUNA POR TIPO, QUE NAO PASSA DE QT-       CR23007
095400*    PESOS).                                                       CR23007
095500 P420-CORPO-MEDIAS.
095600     PERFORM P430-LINHA-ALUNO-MEDIAS
095700         THRU P430-LINHA-ALUNO-MEDIAS-FIM
095800         VARYING WS-IDX-ALU FROM 1 BY 1
095900         UNTIL WS-IDX-ALU > QT-ALUNOS.
096000 P420-CORPO-MEDIAS-FIM.
096100     EXIT.

096200*    PARA CADA ALUNO, CALCULA A MEDIA DE CADA TIPO (P440) E SOMA   CR23007
096300*    PONDERADA (WS-FINAL-SOMA) PARA DEPOIS EXTRAIR A MEDIA FINAL   CR23007
096400*    (P445) - ZERA WS-FINAL-SOMA ANTES DE COMECAR O ALUNO.         CR23007
096500 P430-LINHA-ALUNO-MEDIAS.
096600     MOVE SPACES TO WS-LINHA-MED-FLAT.
096700     MOVE WS-IDX-ALU TO WS-ED-CONTADOR.
096800     MOVE WS-ED-CONTADOR TO MED-NUM.
096900     MOVE ALU-NOME (WS-IDX-ALU) TO MED-ALUNO.
097000*    ACUMULADOR DA MEDIA FINAL PONDERADA - PRECISA SER ZERADO A    CR23007
097100*    CADA ALUNO, DIFERENTE DE WS-NOTAS-SOMA QUE E ZERADO A CADA    CR23007
097200*    TIPO DE TRABALHO (DENTRO DE P440).                            CR23007
097300     MOVE ZERO TO WS-FINAL-SOMA.
097400     PERFORM P440-CALCULA-MEDIA-TIPO
097500         THRU P440-CALCULA-MEDIA-TIPO-FIM
097600         VARYING WS-IDX-TIPO FROM 1 BY 1
097700         UNTIL WS-IDX-TIPO > QT-PESOS.
097800     PERFORM P445-CALCULA-MEDIA-FINAL
097900         THRU P445-CALCULA-MEDIA-FINAL-FIM.
098000     WRITE REG-RELATORIO FROM WS-LINHA-MED-FLAT.
098100 P430-LINHA-ALUNO-MEDIAS-FIM.
098200     EXIT.

098300*    REGRA DE GRADE-AVERAGING (CR10060): MEDIA SIMPLES DAS NOTAS   CR23007
098400*    DO                                                            CR23007
098500*    TIPO, ARREDONDADA PARA A META METADE MAIS PROXIMA (POR ISSO O CR23007
098600*    CALCULO PASSA POR X2 ANTES DE DIVIDIR DE VOLTA POR 2).  ALUNO CR23007
098700*    SEM NENHUMA NOTA DO TIPO FICA COM MEDIA ZERO, NAO EM BRANCO - CR23007
098800*    ISSO E PROPOSITAL, O ALUNO NAO PODE 'SE BENEFICIAR' DE NAO    CR23007
098900*    TER                                                           CR23007
099000*    ENTREGUE NADA.                                                CR23007
099100 P440-CALCULA-MEDIA-TIPO.
099200     MOVE ZERO TO WS-NOTAS-SOMA.
099300     MOVE ZERO TO WS-NOTAS-QTDE.
099400     PERFORM P441-CALCULA-MEDIA-TIPO-TRAB
099500         THRU P441-CALCULA-MEDIA-TIPO-TRAB-FIM
099600         VARYING WS-IDX-TRAB FROM 1 BY 1
099700         UNTIL WS-IDX-TRAB > QT-TRABALHOS.
099800     IF WS-NOTAS-QTDE = ZERO
099900         MOVE ZERO TO WS-MEDIA-TIPO
100000     ELSE
100100         COMPUTE WS-MEDIA-TIPO-X2 ROUNDED =
100200             (WS-NOTAS-SOMA / WS-NOTAS-QTDE) * 2
100300         COMPUTE WS-MEDIA-TIPO = WS-MEDIA-TIPO-X2 / 2
100400         COMPUTE WS-FINAL-SOMA ROUNDED =
100500             WS-FINAL-SOMA +
100600             ((WS-NOTAS-SOMA * PESO-VALOR (WS-IDX-TIPO))
100700                 / WS-NOTAS-QTDE)
100800     END-IF.
100900     MOVE WS-MEDIA-TIPO TO WS-ED-MEDIA-TIPO.
101000     MOVE WS-ED-MEDIA-TIPO TO MED-TIPO-COL (WS-IDX-TIPO).
101100 P440-CALCULA-MEDIA-TIPO-FIM.
101200     EXIT.

101300*    PARA CADA TRABALHO DAQUELE TIPO, FILTRA AS NOTAS DO TRABALHO  CR23007
101400*    (P450 - WORK-GRADE-FILTER) E PROCURA A NOTA DO ALUNO DA VEZ   CR23007
101500*    (P452) - SE O ALUNO NAO FEZ AQUELE TRABALHO, NAO ENTRA NA     CR23007
101600*    SOMA NEM NA CONTAGEM (ISSO E DIFERENTE DE ENTRAR COM NOTA     CR23007
101700*    ZERO).                                                        CR23007
101800 P441-CALCULA-MEDIA-TIPO-TRAB.
101900     IF TRAB-TIPO (WS-IDX-TRAB) = PESO-TIPO (WS-IDX-TIPO)
102000         MOVE TRAB-ID (WS-IDX-TRAB) TO WS-TRAB-ID-BUSCA
102100         PERFORM P450-FILTRA-NOTAS-TRABALHO
102200             THRU P450-FILTRA-NOTAS-TRABALHO-FIM
102300         MOVE ALU-ID (WS-IDX-ALU) TO WS-ALUNO-ID-BUSCA
102400         PERFORM P452-LOCALIZA-NOTA-ALUNO
102500             THRU P452-LOCALIZA-NOTA-ALUNO-FIM
102600         IF NOTA-FOI-ACHADA
102700             ADD WS-NOTA-VALOR-ACHADA TO WS-NOTAS-SOMA
102800             ADD 1 TO WS-NOTAS-QTDE
102900         END-IF
103000     END-IF.
103100 P441-CALCULA-MEDIA-TIPO-TRAB-FIM.
103200     EXIT.

103300*    MESMA REGRA DE ARREDONDAMENTO PARA META METADE DE P440,       CR23007
103400*    APLICADA AGORA SOBRE A SOMA PONDERADA DE TODOS OS TIPOS.      CR23007
103500 P445-CALCULA-MEDIA-FINAL.
103600*    WS-FINAL-SOMA JA VEM PONDERADO PELO PESO (0-100) DE CADA TIPO CR23007
103700*    EM P440; DIVIDIR POR 10 TRAZ DE VOLTA PARA A ESCALA 0-10      CR23007
103800*    ANTES                                                         CR23007
103900*    DE APLICAR O MESMO ARREDONDAMENTO PARA META METADE.           CR23007
104000     COMPUTE WS-FINAL-X2 ROUNDED = (WS-FINAL-SOMA / 10) * 2.
104100     COMPUTE WS-MEDIA-FINAL = WS-FINAL-X2 / 2.
104200     MOVE WS-MEDIA-FINAL TO WS-ED-MEDIA-FINAL.
104300     MOVE WS-ED-MEDIA-FINAL TO MED-FINAL-COL.
104400 P445-CALCULA-MEDIA-FINAL-FIM.
104500     EXIT.

104600******************************************************************
104700*    P450/P451 - WORK-GRADE-FILTER: SEPARA, PRESERVANDO A ORDEM    CR10060
104800*    DE LEITURA DO ARQUIVO DE NOTAS, TODAS AS NOTAS DE UM DADO     CR10060
104900*    TRABALHO (WS-TRAB-ID-BUSCA).  USADO TANTO PELA SECAO DE       CR10060
105000*    MEDIAS (P440) QUANTO PELA SECAO DE FERRAMENTAS (P630).        CR10060
105100******************************************************************
105200 P450-FILTRA-NOTAS-TRABALHO.
105300     MOVE ZERO TO QT-NOTAS-FILTRADAS.
105400     PERFORM P451-FILTRA-NOTA-UM THRU P451-FILTRA-NOTA-UM-FIM
105500         VARYING WS-IDX-NOTA FROM 1 BY 1
105600         UNTIL WS-IDX-NOTA > QT-NOTAS.
105700 P450-FILTRA-NOTAS-TRABALHO-FIM.
105800     EXIT.

105900 P451-FILTRA-NOTA-UM.
106000     IF NOTA-TRAB-ID (WS-IDX-NOTA) = WS-TRAB-ID-BUSCA
106100         ADD 1 TO QT-NOTAS-FILTRADAS
106200         MOVE NOTA-ALUNO-ID (WS-IDX-NOTA)
106300             TO NF-ALUNO-ID (QT-NOTAS-FILTRADAS)
106400         MOVE NOTA-VALOR (WS-IDX-NOTA)
106500             TO NF-VALOR (QT-NOTAS-FILTRADAS)
106600     END-IF.
106700 P451-FILTRA-NOTA-UM-FIM.
106800     EXIT.

106900******************************************************************
107000*    P452/P453 - DENTRO DA LISTA FILTRADA PELO WORK-GRADE-FILTER,  CR10060
107100*    LOCALIZA A NOTA (NO MAXIMO UMA) DO ALUNO WS-ALUNO-ID-BUSCA.   CR10060
107200******************************************************************
107300 P452-LOCALIZA-NOTA-ALUNO.
107400     MOVE 'N' TO WS-NOTA-ACHADA.
107500     MOVE ZERO TO WS-NOTA-VALOR-ACHADA.
107600     PERFORM P453-LOCALIZA-NOTA-UM THRU P453-LOCALIZA-NOTA-UM-FIM
107700         VARYING WS-IDX-FILT FROM 1 BY 1
107800         UNTIL WS-IDX-FILT > QT-NOTAS-FILTRADAS
107900            OR NOTA-FOI-ACHADA.
108000 P452-LOCALIZA-NOTA-ALUNO-FIM.
108100     EXIT.

108200 P453-LOCALIZA-NOTA-UM.
108300     IF NF-ALUNO-ID (WS-IDX-FILT) = WS-ALUNO-ID-BUSCA
108400         MOVE 'S' TO WS-NOTA-ACHADA
108500         MOVE NF-VALOR (WS-IDX-FILT) TO WS-NOTA-VALOR-ACHADA
108600     END-IF.
108700 P453-LOCALIZA-NOTA-UM-FIM.
108800     EXIT.

108900******************************************************************
109000*    P500 - SECAO 3 - OBSERVACOES DE AULA.  SO ENTRAM AS AULAS     CR10060
109100*    COM OBSERVACAO NAO-BRANCA, NA ORDEM DE DATA.                  CR10060
109200******************************************************************
109300 P500-SECAO-OBSERVACOES.
109400     MOVE SPACES TO REG-RELATORIO.
109500     MOVE 'OBSERVACOES' TO REG-RELATORIO (1:11).
109600     WRITE REG-RELATORIO (1:11).
109700     PERFORM P510-CABECALHO-OBS THRU P510-CABECALHO-OBS-FIM.
109800     PERFORM P520-CORPO-OBS THRU P520-CORPO-OBS-FIM.
109900 P500-SECAO-OBSERVACOES-FIM.
110000     EXIT.

110100*    CABECALHO FIXO DE DUAS COLUNAS (DATA/OBSERVACAO) - NAO HA     CR23007
110200*    VARIACAO DE LARGURA COMO NAS OUTRAS TRES SECOES.              CR23007
110300 P510-CABECALHO-OBS.
110400     MOVE SPACES TO WS-LINHA-OBS.
110500     MOVE 'Data' TO OBS-DATA.
110600     MOVE 'Observação' TO OBS-TEXTO.
110700     WRITE REG-RELATORIO FROM WS-LINHA-OBS (1:110).
110800 P510-CABECALHO-OBS-FIM.
110900     EXIT.

111000 P520-CORPO-OBS.
111100     PERFORM P521-LINHA-OBS THRU P521-LINHA-OBS-FIM
111200         VARYING WS-IDX-AULA FROM 1 BY 1
111300         UNTIL WS-IDX-AULA > QT-AULAS.
111400 P520-CORPO-OBS-FIM.
111500     EXIT.

111600*    SO GRAVA A LINHA QUANDO HA TEXTO DE OBSERVACAO - AULA SEM     CR23007
111700*    OBSERVACAO SIMPLESMENTE NAO APARECE NESTA SECAO (CR10060),    CR23007
111800*    AO CONTRARIO DA SECAO DE FREQUENCIAS, ONDE TODA AULA APARECE. CR23007
111900 P521-LINHA-OBS.
112000     IF AULA-OBS (WS-IDX-AULA) NOT = SPACES
112100         MOVE SPACES TO WS-LINHA-OBS
112200         MOVE AULA-DC-AAAA (WS-IDX-AULA) TO WS-DATA-FMT-AAAA
112300         MOVE AULA-DC-MM (WS-IDX-AULA) TO WS-DATA-FMT-MM
112400         MOVE AULA-DC-DD (WS-IDX-AULA) TO WS-DATA-FMT-DD
112500         MOVE WS-DATA-FMT TO OBS-DATA
112600         MOVE AULA-OBS (WS-IDX-AULA) TO OBS-TEXTO
112700         WRITE REG-RELATORIO FROM WS-LINHA-OBS (1:110)
112800     END-IF.
112900 P521-LINHA-OBS-FIM.
113000     EXIT.

113100******************************************************************
113200*    P600 - SECAO 4 - FERRAMENTAS DE AVALIACAO.  LINHA 1 DO        CR10060
113300*    CABECALHO: TIPO SOBRE A PRIMEIRA COLUNA DO SEU GRUPO.         CR10060
113400*    LINHA 2: TITULO DE CADA TRABALHO.  CORPO: NOTA DO ALUNO EM    CR10060
113500*    CADA TRABALHO, SEM BURACO QUANDO NAO HA NOTA (CR10041).       CR10041
113600******************************************************************
113700*    MESMO PADRAO DE ROTULO-EM-LINHA-PROPRIA DAS OUTRAS TRES       CR23007
113800*    SECOES - SO QUE ESTA E A UNICA COM DUAS LINHAS DE CABECALHO   CR23007
113900*    (P610 CHAMA P611/P612/P613/P614).                             CR23007
114000 P600-SECAO-FERRAMENTAS.
114100     MOVE SPACES TO REG-RELATORIO.
114200     MOVE 'FERRAMENTAS DE AVALIACAO' TO REG-RELATORIO (1:24).
114300     WRITE REG-RELATORIO (1:24).
114400     PERFORM P610-CABECALHO-FERR THRU P610-CABECALHO-FERR-FIM.
114500     PERFORM P620-CORPO-FERR THRU P620-CORPO-FERR-FIM.
114600 P600-SECAO-FERRAMENTAS-FIM.
114700     EXIT.

114800 P610-CABECALHO-FERR.
114900     MOVE SPACES TO WS-LINHA-FERR-FLAT.
115000     MOVE 1 TO WS-JCOL.
115100     PERFORM P611-CAB-FERR-TIPO-1 THRU P611-CAB-FERR-TIPO-1-FIM
115200         VARYING WS-IDX-TIPO FROM 1 BY 1
115300         UNTIL WS-IDX-TIPO > QT-PESOS.
115400     COMPUTE WS-QT-COL-FERR = WS-JCOL - 1.
115500     COMPUTE WS-TAM-LINHA = 36 + (WS-QT-COL-FERR * 22).
115600     WRITE REG-RELATORIO FROM WS-LINHA-FERR-FLAT (1:WS-TAM-LINHA).
115700     MOVE SPACES TO WS-LINHA-FERR-FLAT.
115800     MOVE 'Nº ' TO FERR-NUM.
115900     MOVE 'Aluno' TO FERR-ALUNO.
116000     MOVE 1 TO WS-JCOL.
116100     PERFORM P613-CAB-FERR-TIPO-2 THRU P613-CAB-FERR-TIPO-2-FIM
116200         VARYING WS-IDX-TIPO FROM 1 BY 1
116300         UNTIL WS-IDX-TIPO > QT-PESOS.
116400     WRITE REG-RELATORIO FROM WS-LINHA-FERR-FLAT (1:WS-TAM-LINHA).
116500 P610-CABECALHO-FERR-FIM.
116600     EXIT.

116700*    LINHA 1 DO CABECALHO: O NOME DO TIPO FICA SO NA PRIMEIRA      CR23007
116800*    COLUNA DO GRUPO DE TRABALHOS DAQUELE TIPO (P612 CONTA QUANTAS CR23007
116900*    COLUNAS O GRUPO TEM, MAS NAO REPETE O ROTULO NAS DEMAIS).     CR23007
117000 P611-CAB-FERR-TIPO-1.
117100     MOVE WS-JCOL TO WS-ED-CONTADOR.
117200     MOVE PESO-TIPO (WS-IDX-TIPO) TO FERR-COL (WS-JCOL) (1:10).
117300     PERFORM P612-CAB-FERR-TIPO-1-TRAB
117400         THRU P612-CAB-FERR-TIPO-1-TRAB-FIM
117500         VARYING WS-IDX-TRAB FROM 1 BY 1
117600         UNTIL WS-IDX-TRAB > QT-TRABALHOS.
117700 P611-CAB-FERR-TIPO-1-FIM.
117800     EXIT.

117900*    CONTA UMA COLUNA PARA CADA TRABALHO DO TIPO DA VEZ - SO       CR23007
118000*    AVANCA WS-JCOL, NAO GRAVA NADA (O ROTULO DO TRABALHO VAI NA   CR23007
118100*    LINHA 2, EM P614).                                            CR23007
118200 P612-CAB-FERR-TIPO-1-TRAB.
118300     IF TRAB-TIPO (WS-IDX-TRAB) = PESO-TIPO (WS-IDX-TIPO)
118400         ADD 1 TO WS-JCOL
118500     END-IF.
118600 P612-CAB-FERR-TIPO-1-TRAB-FIM.
118700     EXIT.

118800*    LINHA 2 DO CABECALHO: UMA COLUNA POR TRABALHO, COM O TITULO   CR23007
118900*    DO                                                            CR23007
119000*    TRABALHO (P614) - AQUI SIM CADA COLUNA TEM SEU PROPRIO        CR23007
119100*    ROTULO.                                                       CR23007
119200 P613-CAB-FERR-TIPO-2.
119300     PERFORM P614-CAB-FERR-TIPO-2-TRAB
119400         THRU P614-CAB-FERR-TIPO-2-TRAB-FIM
119500         VARYING WS-IDX-TRAB FROM 1 BY 1
119600         UNTIL WS-IDX-TRAB > QT-TRABALHOS.
119700 P613-CAB-FERR-TIPO-2-FIM.
119800     EXIT.

119900*    SO ENTRA NA LINHA 2 O TRABALHO CUJO TIPO E O DA VEZ (WS-IDX-  CR23007
120000*    TIPO) - O LACO EXTERNO (P613) PASSA POR TODOS OS TRABALHOS    CR23007
120100*    PARA CADA TIPO, DESCARTANDO OS DE OUTRO TIPO AQUI DENTRO.     CR23007
120200 P614-CAB-FERR-TIPO-2-TRAB.
120300     IF TRAB-TIPO (WS-IDX-TRAB) = PESO-TIPO (WS-IDX-TIPO)
120400         MOVE TRAB-TITULO (WS-IDX-TRAB) TO FERR-COL (WS-JCOL)
120500         ADD 1 TO WS-JCOL
120600     END-IF.
120700 P614-CAB-FERR-TIPO-2-TRAB-FIM.
120800     EXIT.

120900*    IGUAL AO CORPO DE FREQUENCIAS (P320), USA A LARGURA DE LINHA  CR23007
121000*    JA CALCULADA PELO CABECALHO (P610) - NAO RECALCULA NADA AQUI. CR23007
121100 P620-CORPO-FERR.
121200     PERFORM P630-LINHA-ALUNO-FERR THRU P630-LINHA-ALUNO-FERR-FIM
121300         VARYING WS-IDX-ALU FROM 1 BY 1
121400         UNTIL WS-IDX-ALU > QT-ALUNOS.
121500 P620-CORPO-FERR-FIM.
121600     EXIT.

121700*    UMA LINHA POR ALUNO, NA MESMA ORDEM DE CHAMADA DO CABECALHO - CR23007
121800*    CADA CELULA E A NOTA DO ALUNO NAQUELE TRABALHO ESPECIFICO,    CR23007
121900*    SEM                                                           CR23007
122000*    BURACO DE COLUNA QUANDO NAO HA NOTA (CR10041 - AO CONTRARIO   CR23007
122100*    DA                                                            CR23007
122200*    SECAO DE FREQUENCIAS, QUE DEIXA CELULA EM BRANCO).            CR23007
122300 P630-LINHA-ALUNO-FERR.
122400     MOVE SPACES TO WS-LINHA-FERR-FLAT.
122500     MOVE WS-IDX-ALU TO WS-ED-CONTADOR.
122600     MOVE WS-ED-CONTADOR TO FERR-NUM.
122700     MOVE ALU-NOME (WS-IDX-ALU) TO FERR-ALUNO.
122800     MOVE 1 TO WS-JCOL.
122900     PERFORM P631-LINHA-ALUNO-FERR-TIPO
123000         THRU P631-LINHA-ALUNO-FERR-TIPO-FIM
123100         VARYING WS-IDX-TIPO FROM 1 BY 1
123200         UNTIL WS-IDX-TIPO > QT-PESOS.
123300     WRITE REG-RELATORIO FROM WS-LINHA-FERR-FLAT (1:WS-TAM-LINHA).
123400 P630-LINHA-ALUNO-FERR-FIM.
123500     EXIT.

123600*    PERCORRE OS TIPOS NA MESMA ORDEM DO CABECALHO, ABRINDO UMA    CR23007
123700*    CELULA POR TRABALHO DAQUELE TIPO EM P632.                     CR23007
123800 P631-LINHA-ALUNO-FERR-TIPO.
123900     PERFORM P632-LINHA-ALUNO-FERR-TRAB
124000         THRU P632-LINHA-ALUNO-FERR-TRAB-FIM
124100         VARYING WS-IDX-TRAB FROM 1 BY 1
124200         UNTIL WS-IDX-TRAB > QT-TRABALHOS.
124300 P631-LINHA-ALUNO-FERR-TIPO-FIM.
124400     EXIT.

124500*    REUTILIZA O MESMO WORK-GRADE-FILTER (P450) E A MESMA BUSCA DE CR23007
124600*    NOTA DO ALUNO (P452) JA USADOS PELA SECAO DE MEDIAS (P441) -  CR23007
124700*    NAO HA DUPLICACAO DE REGRA DE NEGOCIO ENTRE AS DUAS SECOES,   CR23007
124800*    SO A FORMA DE IMPRIMIR E DIFERENTE.                           CR23007
124900 P632-LINHA-ALUNO-FERR-TRAB.
125000     IF TRAB-TIPO (WS-IDX-TRAB) = PESO-TIPO (WS-IDX-TIPO)
125100         MOVE TRAB-ID (WS-IDX-TRAB) TO WS-TRAB-ID-BUSCA
125200         PERFORM P450-FILTRA-NOTAS-TRABALHO
125300             THRU P450-FILTRA-NOTAS-TRABALHO-FIM
125400         MOVE ALU-ID (WS-IDX-ALU) TO WS-ALUNO-ID-BUSCA
125500         PERFORM P452-LOCALIZA-NOTA-ALUNO
125600             THRU P452-LOCALIZA-NOTA-ALUNO-FIM
125700         IF NOTA-FOI-ACHADA
125800             MOVE WS-NOTA-VALOR-ACHADA TO WS-ED-NOTA-FERR
125900             MOVE WS-ED-NOTA-FERR TO FERR-COL (WS-JCOL) (1:5)
126000             ADD 1 TO WS-JCOL
126100         END-IF
126200     END-IF.
126300 P632-LINHA-ALUNO-FERR-TRAB-FIM.
126400     EXIT.

126500******************************************************************
126600*    P800 - ROTINA UNICA DE ERRO DE ARQUIVO.  (CR10090)            CR10090
126700******************************************************************
126800 P800-ERRO-ARQUIVO.
126900*    ANTES DE PARAR, FECHA TUDO O QUE JA ESTIVER ABERTO VIA P900 - CR23007
127000*    ISSO GARANTE QUE UM RELATORIO PARCIAL JA GRAVADO FICA         CR23007
127100*    LEGIVEL NO DISCO PARA O OPERADOR CONFERIR ONDE PAROU.         CR23007
127200     DISPLAY 'NTCADFIN - ERRO DE E/S - ARQUIVO ' WS-NOME-ARQ-ERRO
127300         ' STATUS ' WS-FS-ERRO.
127400     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
127500     STOP RUN.
127600 P800-ERRO-ARQUIVO-FIM.
127700     EXIT.

127800******************************************************************
127900*    P900 - FECHAMENTO DOS ARQUIVOS E TRAILER DE FIM DE JOB.       CR10090
128000*    (CR10090)                                                     CR10090
128100******************************************************************
128200 P900-FINALIZA.
128300*    OS CINCO TOTAIS DO TRAILER SAO MOVIDOS NA MESMA ORDEM EM QUE  CR23007
128400*    APARECEM NA LINHA IMPRESSA - ALUNOS, AULAS, TRABALHOS, NOTAS, CR23007
128500*    PRESENCAS (VER WS-LINHA-TRAILER).                             CR23007
128600     MOVE QT-ALUNOS TO WS-ED-TOTAL-ALU.
128700     MOVE WS-ED-TOTAL-ALU TO TR-ALUNOS.
128800     MOVE QT-AULAS TO WS-ED-TOTAL-AULA.
128900     MOVE WS-ED-TOTAL-AULA TO TR-AULAS.
129000     MOVE QT-TRABALHOS TO WS-ED-TOTAL-TRAB.
129100     MOVE WS-ED-TOTAL-TRAB TO TR-TRABALHOS.
129200     MOVE QT-NOTAS TO WS-ED-TOTAL-NOTA.
129300     MOVE WS-ED-TOTAL-NOTA TO TR-NOTAS.
129400     MOVE QT-PRESENCAS TO WS-ED-TOTAL-PRES.
129500     MOVE WS-ED-TOTAL-PRES TO TR-PRESENCAS.
129600     WRITE REG-RELATORIO FROM WS-LINHA-TRAILER.
129700     CLOSE RELATORIO.
129800     DISPLAY 'NTCADFIN - FECHAMENTO DE CADERNETA - FIM'.
129900 P900-FINALIZA-FIM.
130000     EXIT.
