000100******************************************************************
000200* Author:    EMERSON PINHEIRO - TIO.EL@OUTLOOK.COM.
000300* Date:      21/06/1991
000400* Purpose:   MAPA RESUMO DE MEDIA FINAL DA TURMA - LE O ARQUIVO
000500*            DE MEDIAS FINAIS JA CALCULADAS (SAIDA AUXILIAR DE
000600*            NTCADFIN) E IMPRIME UMA LINHA POR ALUNO.
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    21/06/1991 EP  CR10002  PRIMEIRA VERSAO DO MAPA RESUMO.       CR10002
001100*    10/10/1991 EP  CR10009  INCLUIDAS AS COLUNAS DE FALTAS E DE   CR10009
001200*                            FALTAS COMPENSADAS.                   CR10009
001300*    03/05/1994 RS  CR10051  NUMERO DE CHAMADA PASSOU A SER        CR10051
001400*                            IMPRESSO TAMBEM NA COLUNA "Nº",      CR10051
001500*                            REPETINDO A COLUNA "Nº CH", PARA     CR10051
001600*                            CASAR COM O MAPA QUE A SECRETARIA JA  CR10051
001700*                            USAVA EM PAPEL (NAO ALTERAR - VER     CR10051
001800*                            OFICIO 014/94 DA SECRETARIA).         CR10051
001900*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 - ESTE  CR19001
002000*                            PROGRAMA NAO MANIPULA DATA, SEM       CR19001
002100*                            PENDENCIA.                            CR19001
002200*    09/09/2003 EP  CR23007  ULTIMA REVISAO ANTES DA SUBSTITUICAO  CR23007
002300*                            DA CHAMADA EM PAPEL.                  CR23007
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.     NTMEDFIN.
002700 AUTHOR.         EMERSON PINHEIRO.
002800 INSTALLATION.   COLEGIO NOSSA SENHORA DO CARMO - SETOR DE
002900                 PROCESSAMENTO DE DADOS.
003000 DATE-WRITTEN.   21/06/1991.
003100 DATE-COMPILED.
003200 SECURITY.       USO RESTRITO AO SETOR ACADEMICO - NAO DISTRIBUIR
003300                 FORA DA SECRETARIA ESCOLAR.

003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.

003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MEDIAS-FINAIS ASSIGN TO 'MEDFIN'
004000                          ORGANIZATION IS LINE SEQUENTIAL
004100                          FILE STATUS IS WS-FS-M.

004200     SELECT MAPA-RESUMO   ASSIGN TO 'MAPARES'
004300                          ORGANIZATION IS LINE SEQUENTIAL
004400                          FILE STATUS IS WS-FS-R.

004500 DATA DIVISION.
004600 FILE SECTION.
004700*    ARQUIVO DE SAIDA GERADO PELO PROPRIO NTCADFIN (CADERNETA) -   CR23007
004800*    ESTE PROGRAMA NAO RECALCULA NADA, SO LE O QUE JA FOI          CR23007
004900*    CALCULADO E MONTA O MAPA RESUMO PARA A SECRETARIA.            CR23007
005000 FD  MEDIAS-FINAIS
005100     LABEL RECORD IS STANDARD.
005200     COPY CFPK0012.

005300*    SAIDA EM FORMA DE RELATORIO, LARGURA FIXA DE 132 COLUNAS -    CR23007
005400*    MESMA LARGURA DE IMPRESSORA DE FORMULARIO USADA PELOS OUTROS  CR23007
005500*    MAPAS DA SECRETARIA (VER NTCADFIN).                           CR23007
005600 FD  MAPA-RESUMO
005700     LABEL RECORD IS STANDARD.
005800 01  REG-MAPA-RESUMO           PIC X(132).
005900*    VISAO ALTERNATIVA DO REGISTRO DE SAIDA EM DOIS BLOCOS, PARA   CR23007
006000*    EVENTUAL TRUNCAGEM DE IMPRESSORA DE FORMULARIO ESTREITO.      CR23007
006100 01  REG-MAPA-RESUMO-ALT REDEFINES REG-MAPA-RESUMO.
006200*    BLOCO-1 COBRE CHAVE+NOME (09+33-3 DE FOLGA); BLOCO-2 COBRE    CR23007
006300*    OS VALORES NUMERICOS MAIS O FILLER - SOMA 39+93=132, IGUAL    CR23007
006400*    A REG-MAPA-RESUMO.                                            CR23007
006500     03 RMR-BLOCO-1            PIC X(39).
006600     03 RMR-BLOCO-2            PIC X(93).

006700 WORKING-STORAGE SECTION.

006800*    CONTROLE DE ARQUIVO.                                          CR23007
006900 01  WS-ARQUIVO-STATUS.
007000*    STATUS DO ARQUIVO DE ENTRADA (MEDIAS-FINAIS) E DO ARQUIVO DE  CR23007
007100*    SAIDA (MAPA-RESUMO) EM GRUPOS SEPARADOS, NO PADRAO DA CASA -  CR23007
007200*    NAO MISTURA OS DOIS NUM SO FS PORQUE SAO ARQUIVOS DIFERENTES. CR23007
007300     03 WS-FS-M                PIC X(02).
007400         88 WS-FS-M-OK         VALUE '00'.
007500         88 WS-FS-M-EOF        VALUE '10'.
007600     03 WS-FS-R                PIC X(02).
007700         88 WS-FS-R-OK         VALUE '00'.
007800     03 WS-NOME-ARQ-ERRO       PIC X(14).
007900     03 WS-FS-ERRO             PIC X(02).
008000     03 FILLER                 PIC X(05).

008100*    CONTADOR DE REGISTROS LIDOS, EM 77-NIVEL, NO PADRAO DA CASA   CR23007
008200*    (VER NTNOTLIS).  COMP POR SER APENAS CONTAGEM.                CR23007
008300 77  QT-REGISTROS-LIDOS         PIC 9(05) COMP.

008400*    LINHA DE CABECALHO DO MAPA RESUMO.                            CR23007
008500 01  WS-LINHA-CAB.
008600     03 CAB-CH                 PIC X(06) VALUE 'Nº CH'.
008700     03 CAB-NOME               PIC X(33) VALUE 'Nome'.
008800     03 CAB-NR                 PIC X(03) VALUE 'Nº'.
008900     03 CAB-N                  PIC X(05) VALUE 'N'.
009000     03 CAB-F                  PIC X(03) VALUE 'F'.
009100     03 CAB-AC                 PIC X(03) VALUE 'AC'.
009200     03 FILLER                 PIC X(79).

009300*    VISAO ALTERNATIVA DO CABECALHO, USADA POR P220 PARA VALIDAR   CR23007
009400*    O ALINHAMENTO DAS COLUNAS NUMERICAS CONTRA A LINHA DE         CR23007
009500*    DETALHE (CR20031).                                            CR20031
009600 01  WS-LINHA-CAB-ALT REDEFINES WS-LINHA-CAB.
009700     03 ALTC-BLOCO-CHAVE       PIC X(09).
009800     03 ALTC-NOME              PIC X(33).
009900     03 ALTC-BLOCO-VALORES     PIC X(11).
010000     03 FILLER                PIC X(79).

010100*    LINHA DE DETALHE DO MAPA RESUMO.  O NUMERO DE CHAMADA E       CR20031
010200*    REPETIDO NAS COLUNAS 1 E 3 (CR10051).                         CR10051
010300 01  WS-LINHA-DET.
010400     03 DET-CH                 PIC X(06).
010500     03 DET-NOME               PIC X(33).
010600     03 DET-NR                 PIC X(03).
010700     03 DET-N                  PIC X(05).
010800     03 DET-F                  PIC X(03).
010900     03 DET-AC                 PIC X(03).
011000     03 FILLER                 PIC X(79).

011100*    VISAO ALTERNATIVA DA LINHA DE DETALHE, USADA PARA ACESSO EM   CR10051
011200*    BLOCO PELAS ROTINAS DE CONFERENCIA DE LAYOUT (PADRAO DA CASA) CR10051
011300 01  WS-LINHA-DET-ALT REDEFINES WS-LINHA-DET.
011400     03 ALT-BLOCO-CHAVE        PIC X(09).
011500     03 ALT-NOME               PIC X(33).
011600     03 ALT-BLOCO-VALORES      PIC X(11).
011700     03 FILLER                 PIC X(79).

011800*    EDICAO DE VALORES NUMERICOS.                                  CR10051
011900 01  WS-AREA-EDICAO.
012000*    CADA CAMPO EDITA UM UNICO VALOR DE WS-LINHA-DET/CAB - ZZ9     CR23007
012100*    SUPRIME ZERO A ESQUERDA, Z9.99 SUPRIME SO A CASA INTEIRA      CR23007
012200*    PARA A NOTA NUNCA SAIR '.99' SEM O ZERO.                      CR23007
012300     03 WS-ED-CH               PIC ZZ9.
012400     03 WS-ED-NOTA             PIC Z9.99.
012500     03 WS-ED-FALTAS           PIC ZZ9.
012600     03 WS-ED-FALTAS-COMP      PIC ZZ9.
012700     03 FILLER                 PIC X(05).

012800 PROCEDURE DIVISION.

012900******************************************************************
013000*    PARAGRAFO PRINCIPAL.                                          CR10051
013100******************************************************************
013200*    TRES PASSOS SO - ABRE, LE/IMPRIME TUDO, FECHA.  NAO HA        CR23007
013300*    QUEBRA DE CONTROLE NEM ORDENACAO AQUI, O ARQUIVO DE ENTRADA   CR23007
013400*    JA CHEGA ORDENADO POR NUMERO DE CHAMADA (SAIDA DO NTCADFIN).  CR23007
013500 MAIN-PROCEDURE.
013600     PERFORM P100-INICIO     THRU P100-INICIO-FIM.
013700     PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
013800     PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
013900     GOBACK.
014000 MAIN-PROCEDURE-FIM.
014100     EXIT.

014200*    ABRE OS DOIS ARQUIVOS E JA TESTA O STATUS DE CADA UM -        CR23007
014300*    QUALQUER ERRO AQUI ENCERRA O PROGRAMA ANTES DE GRAVAR         CR23007
014400*    QUALQUER LINHA, PARA NAO DEIXAR MAPA RESUMO PELA METADE.      CR23007
014500 P100-INICIO.
014600     DISPLAY 'NTMEDFIN - MAPA RESUMO DE MEDIA FINAL - INICIO'.
014700*    ZERA O CONTADOR ANTES DE QUALQUER OPEN - SE O OPEN FALHAR E   CR23007
014800*    O PROGRAMA PARAR EM P800, O CONTADOR JA SAI CONHECIDO (ZERO), CR23007
014900*    NUNCA LIXO DE MEMORIA NAO INICIALIZADA.                       CR23007
015000     MOVE ZERO TO QT-REGISTROS-LIDOS.
015100*    ENTRADA E LINE SEQUENTIAL, IGUAL AO RESTO DO SISTEMA - NAO    CR23007
015200*    HA RISCO DE REGISTRO FORA DE ORDEM, O NTCADFIN JA GRAVA NA    CR23007
015300*    ORDEM DE CHAMADA.                                             CR23007
015400     OPEN INPUT MEDIAS-FINAIS.
015500     IF NOT WS-FS-M-OK
015600*    NOME GRAVADO COM ESPACO SOBRANDO PARA PREENCHER OS 14         CR23007
015700*    BYTES DE WS-NOME-ARQ-ERRO - MESMO TAMANHO USADO NO            CR23007
015800*    SEGUNDO IF, PARA A MENSAGEM DE ERRO SAIR ALINHADA.            CR23007
015900         MOVE 'MEDIAS-FINAIS ' TO WS-NOME-ARQ-ERRO
016000         MOVE WS-FS-M TO WS-FS-ERRO
016100         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
016200     END-IF.
016300     OPEN OUTPUT MAPA-RESUMO.
016400     IF NOT WS-FS-R-OK
016500         MOVE 'MAPA-RESUMO   ' TO WS-NOME-ARQ-ERRO
016600         MOVE WS-FS-R TO WS-FS-ERRO
016700         PERFORM P800-ERRO-ARQUIVO THRU P800-ERRO-ARQUIVO-FIM
016800     END-IF.
016900 P100-INICIO-FIM.
017000     EXIT.

017100*    GRAVA O CABECALHO UMA UNICA VEZ E DEPOIS LACA ATE O FIM DO    CR23007
017200*    ARQUIVO DE MEDIAS FINAIS - UMA LINHA DE DETALHE POR ALUNO.    CR23007
017300 P200-PROCESSA.
017400*    CABECALHO GRAVADO ANTES DO PERFORM ... UNTIL, FORA DO LACO -  CR23007
017500*    SAI SEMPRE UMA UNICA VEZ, MESMO QUE O ARQUIVO DE ENTRADA      CR23007
017600*    VENHA VAZIO.                                                  CR23007
017700     WRITE REG-MAPA-RESUMO FROM WS-LINHA-CAB.
017800     PERFORM P210-LE-MEDFIN THRU P210-LE-MEDFIN-FIM
017900         UNTIL WS-FS-M-EOF.
018000 P200-PROCESSA-FIM.
018100     EXIT.

018200*    LEITURA SEQUENCIAL SIMPLES - SE VIER AT END, SO ARMA O FS     CR23007
018300*    PARA SAIR DO PERFORM ... UNTIL DO P200, SEM PRECISAR DE       CR23007
018400*    NENHUMA FLAG A MAIS (PADRAO DA CASA, VER NTNOTLIS).           CR23007
018500 P210-LE-MEDFIN.
018600     READ MEDIAS-FINAIS
018700         AT END
018800             MOVE '10' TO WS-FS-M
018900         NOT AT END
019000             ADD 1 TO QT-REGISTROS-LIDOS
019100             PERFORM P220-MONTA-LINHA-DET
019200                 THRU P220-MONTA-LINHA-DET-FIM
019300     END-READ.
019400 P210-LE-MEDFIN-FIM.
019500     EXIT.

019600*    O NUMERO DE CHAMADA E EDITADO UMA SO VEZ EM WS-ED-CH E        CR23007
019700*    REAPROVEITADO NAS DUAS COLUNAS (DET-CH E DET-NR) QUE O        CR23007
019800*    EXIBEM - VER CR10051 NO CABECALHO DO PROGRAMA.                CR23007
019900 P220-MONTA-LINHA-DET.
020000*    LIMPA A LINHA INTEIRA ANTES DE MONTAR - GARANTE QUE O FILLER  CR23007
020100*    FINAL (80 BYTES) SAI EM BRANCO E NAO COM LIXO DO ALUNO        CR23007
020200*    ANTERIOR.                                                     CR23007
020300     MOVE SPACES TO WS-LINHA-DET.
020400*    EDITA O NUMERO DE CHAMADA UMA SO VEZ (ZZ9, ZERO SUPRIMIDO)    CR23007
020500*    E REUSA O RESULTADO PARA AS DUAS COLUNAS QUE O MOSTRAM.       CR23007
020600     MOVE NR-CHAMADA-MEDFIN TO WS-ED-CH.
020700     MOVE WS-ED-CH TO DET-CH.
020800*    NOME E MOVIDO DIRETO, SEM EDICAO - E CAMPO ALFANUMERICO,      CR23007
020900*    NAO PRECISA DE WS-AREA-EDICAO.                                CR23007
021000     MOVE NM-ALUNO-MEDFIN TO DET-NOME.
021100     MOVE WS-ED-CH TO DET-NR.
021200*    A MEDIA FINAL JA VEM CALCULADA E ARREDONDADA DO NTCADFIN -    CR23007
021300*    AQUI E SO EDICAO PARA IMPRESSAO (Z9,99), SEM NENHUM CALCULO.  CR23007
021400     MOVE VL-MEDIA-FINAL-MEDFIN TO WS-ED-NOTA.
021500     MOVE WS-ED-NOTA TO DET-N.
021600*    FALTAS E FALTAS COMPENSADAS SAO DUAS COLUNAS SEPARADAS        CR23007
021700*    (CR10009) - O MAPA NAO SOMA UMA NA OUTRA, A SECRETARIA QUER   CR23007
021800*    VER OS DOIS NUMEROS LADO A LADO PARA CONFERENCIA MANUAL.      CR23007
021900     MOVE QT-FALTAS-MEDFIN TO WS-ED-FALTAS.
022000     MOVE WS-ED-FALTAS TO DET-F.
022100     MOVE QT-FALTAS-COMP-MEDFIN TO WS-ED-FALTAS-COMP.
022200     MOVE WS-ED-FALTAS-COMP TO DET-AC.
022300*    UMA LINHA POR ALUNO, NA ORDEM EM QUE CHEGAM DO ARQUIVO DE     CR23007
022400*    ENTRADA (JA ORDENADO POR CHAMADA PELO NTCADFIN).              CR23007
022500     WRITE REG-MAPA-RESUMO FROM WS-LINHA-DET.
022600 P220-MONTA-LINHA-DET-FIM.
022700     EXIT.

022800*    NAO TEM P900 ANTES DE PARAR (DIFERENTE DO NTCADFIN) PORQUE    CR23007
022900*    SE O ERRO FOR NA ABERTURA NAO HA NADA AINDA PARA FECHAR -     CR23007
023000*    OS DOIS OPENS DE P100 SAO OS UNICOS PONTOS QUE CHAMAM ISSO.   CR23007
023100 P800-ERRO-ARQUIVO.
023200     DISPLAY 'NTMEDFIN - ERRO DE E/S - ARQUIVO ' WS-NOME-ARQ-ERRO
023300         ' STATUS ' WS-FS-ERRO.
023400     STOP RUN.
023500 P800-ERRO-ARQUIVO-FIM.
023600     EXIT.

023700*    FECHA OS DOIS ARQUIVOS E MOSTRA O TOTAL DE REGISTROS LIDOS -  CR23007
023800*    SERVE DE CONFERENCIA RAPIDA NO CONSOLE CONTRA A QUANTIDADE DE CR23007
023900*    ALUNOS DA TURMA, SEM PRECISAR ABRIR O MAPA IMPRESSO.          CR23007
024000 P900-FINALIZA.
024100*    FECHA SEMPRE OS DOIS, NA ORDEM ENTRADA DEPOIS SAIDA - SE O    CR23007
024200*    PROGRAMA CHEGOU ATE AQUI OS DOIS OPENS DERAM CERTO EM P100.   CR23007
024300     CLOSE MEDIAS-FINAIS.
024400     CLOSE MAPA-RESUMO.
024500     DISPLAY 'TOTAL DE REGISTROS LIDOS: ' QT-REGISTROS-LIDOS.
024600     DISPLAY 'NTMEDFIN - MAPA RESUMO DE MEDIA FINAL - FIM'.
024700 P900-FINALIZA-FIM.
024800     EXIT.
