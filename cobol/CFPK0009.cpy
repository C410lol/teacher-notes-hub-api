000100******************************************************************
000200* Copybook:  CFPK0009
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE TRABALHO (FERRAMENTA DE
000600*            AVALIACAO) - ARQUIVO TRABALHOS DA CADERNETA.
000700* Tectonics: cobc
000800******************************************************************
000900*    HISTORICO DE ALTERACOES
001000*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001010*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001020*                            CADERNETA (NTCADFIN).
001100*    14/09/1994 RS  CR10060  INCLUIDA VISAO ALTERNATIVA COM A
001200*                            DATA DE ENTREGA QUEBRADA EM
001210*                            AAAA/MM/DD, PARA USO NA ORDENACAO
001220*                            PELO PROPRIO PROGRAMA (VIA SORT) E
001230*                            NO CABECALHO DA SECAO FERRAMENTAS.
001300*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 - A
001400*                            DATA JA ERA PIC 9(08) COM SECULO,
001410*                            SEM IMPACTO.
001500******************************************************************
001600 01  REG-TRAB.
001700     03 ID-TRAB                  PIC 9(05).
001800     03 TITULO-TRAB              PIC X(22).
001900     03 TIPO-TRAB                PIC X(10).
002000     03 DT-ENTREGA-TRAB          PIC 9(08).

002200*    VISAO ALTERNATIVA DA DATA DE ENTREGA, QUEBRADA POR
002300*    COMPONENTE, USADA NA ORDENACAO E NO CABECALHO DE FERRAMENTAS.
002400 01  FILLER REDEFINES REG-TRAB.
002500     03 FILLER                   PIC X(37).
002600     03 DT-ENTREGA-AAAAMMDD.
002700         05 DT-ENTREGA-AAAA       PIC 9(04).
002800         05 DT-ENTREGA-MM         PIC 9(02).
002900         05 DT-ENTREGA-DD         PIC 9(02).
