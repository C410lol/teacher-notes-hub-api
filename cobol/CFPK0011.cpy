000100******************************************************************
000200* Copybook:  CFPK0011
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      05/02/1993.
000500* Purpose:   LAYOUT DO REGISTRO DE PESO DO TIPO DE TRABALHO -
000600*            ARQUIVO PESOS.  SO PARTICIPA DA MEDIA O TIPO COM
000700*            PESO MAIOR QUE ZERO.
000800* Tectonics: cobc
000900******************************************************************
001000*    HISTORICO DE ALTERACOES
001100*    05/02/1993 EP  CR10030  CRIACAO DO LAYOUT.  O PESO DO TIPO
001110*                            DE TRABALHO PASSA A SER LIDO DESTE
001120*                            ARQUIVO, NAO MAIS FIXADO NO
001130*                            PROGRAMA NTCADFIN.
001200*    08/06/1995 RS  CR10074  DOCUMENTADO QUE A SOMA DOS PESOS
001300*                            ATIVOS DEVE FECHAR EM 10, E QUE UM
001310*                            TIPO SEM NOTA LANCADA ASSUME MEDIA
001320*                            ZERO (VER NTCADFIN CR10074).
001400******************************************************************
001500 01  REG-PESO.
001600     03 TIPO-PESO                PIC X(10).
001700     03 VL-PESO                  PIC 9(02).
