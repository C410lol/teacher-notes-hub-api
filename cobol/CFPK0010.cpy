000100******************************************************************
000200* Copybook:  CFPK0010
000300* Author:    EMERSON PINHEIRO - EMAIL. TIO.EL@OUTLOOK.COM.
000400* Date:      14/06/1991.
000500* Purpose:   LAYOUT DO REGISTRO DE NOTA - ARQUIVO NOTAS DA
000600*            CADERNETA.  NO MAXIMO UMA NOTA POR ALUNO POR
000700*            TRABALHO.
000800* Tectonics: cobc
000900******************************************************************
001000*    HISTORICO DE ALTERACOES
001100*    14/06/1991 EP  CR10001  CRIACAO DO LAYOUT, JUNTO COM A
001110*                            PRIMEIRA VERSAO DO FECHAMENTO DE
001120*                            CADERNETA (NTCADFIN).
001200*    23/11/1998 RS  CR19001  REVISAO DE VIRADA DO ANO 2000 -
001300*                            NENHUM CAMPO DE DATA NESTE LAYOUT,
001310*                            SEM IMPACTO.
001400******************************************************************
001500 01  REG-NOTA.
001600     03 ID-TRAB-NOTA             PIC 9(05).
001700     03 ID-ALUNO-NOTA            PIC 9(05).
001800     03 VL-NOTA                  PIC 9(02)V99.
